000100*****************************************************************
000200* Title..........: LOANPROC - Loan Transaction Processing
000300* Programmer.....: T. Kowalczyk
000400* Date...........: 7-13-87
000500* Installation...: CIRCULATION SYSTEMS GROUP
000600* Program Desc...: Applies checkout, return, renew and pay-fine
000700*                  transactions against the loan master, sweeps
000800*                  every active loan for overdue status at the
000900*                  end of the run, and appends loan statistics
001000*                  and this run's transaction log.  Reads the
001100*                  book and borrower index files at random for
001200*                  eligibility checks and copy-count updates.
001300* File Desc......: Sole source member for this program.
001400*****************************************************************
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. LOANPROC.
001900 AUTHOR. T. KOWALCZYK.
002000 INSTALLATION. CIRCULATION SYSTEMS GROUP.
002100 DATE-WRITTEN. 07-13-1987.
002200 DATE-COMPILED.
002300 SECURITY. UNCLASSIFIED - LIBRARY SYSTEMS INTERNAL USE ONLY.
002400
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 07-13-87  TPK  ORIG     INITIAL WRITE FOR CIRCULATION CONVERSION
002900* 07-28-87  TPK  ORIG     IN-MEMORY LOAN TABLE REPLACES 2ND PASS
003000* 11-03-88  RJO  WO-0211  JULIAN DATE ROUTINES FOR DUE-DATE MATH
003100* 04-17-89  LMH  WO-0275  DUPLICATE-BOOK-ON-LOAN CHECK ADDED
003200* 09-09-90  TPK  WO-0358  MAX 5 ACTIVE LOANS PER BORROWER ENFORCED
003300* 06-21-92  RJO  WO-0459  OVERDUE SWEEP SPLIT OUT OF RETURN LOGIC
003400* 01-05-94  LMH  WO-0512  PAY-FINE TRANSACTION ADDED
003500* 12-29-98  TPK  Y2K-014  CENTURY WINDOW ON ACCEPT FROM DATE
003600* 03-08-99  TPK  Y2K-014  JULIAN ROUTINES VERIFIED THRU ROLLOVER
003700* 07-19-01  LMH  WO-0709  STATRPT NOW SHARED ACROSS THE THREE RUNS
003800* 09-12-04  RJO  WO-0781  LOAN TABLE SIZE RAISED TO 9000 ENTRIES
003900*-----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-4341.
004600 OBJECT-COMPUTER. IBM-4341.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS LOAN-TRAN-CODE IS "C" "R" "W" "P"
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005100
005200 INPUT-OUTPUT SECTION.
005300
005400*-----------------------------------------------------------------
005500* LOANOLD/LOANTRAN/LOANNEW are this run's own sequential set;
005600* BOOKMSTI/USERMSTI are opened RANDOM against the indexed files
005700* BOOKIDX/USERIDX staged from the book and borrower runs, so
005800* checkout/return can look up and REWRITE copy-count and
005900* eligibility fields without scanning either master again.
006000*-----------------------------------------------------------------
006100 FILE-CONTROL.
006200     SELECT LOANOLD  ASSIGN TO LOANOLD
006300                     FILE STATUS IS LOANOLD-FILE-STATUS.
006400     SELECT LOANTRAN ASSIGN TO LOANTRAN
006500                     FILE STATUS IS LOANTRAN-FILE-STATUS.
006600     SELECT LOANNEW  ASSIGN TO LOANNEW
006700                     FILE STATUS IS LOANNEW-FILE-STATUS.
006800     SELECT BOOKMSTI ASSIGN TO BOOKMSTI
006900                     ORGANIZATION IS INDEXED
007000                     ACCESS IS RANDOM
007100                     RECORD KEY IS IX-BOOK-ID
007200                     FILE STATUS IS BOOKMSTI-FILE-STATUS.
007300     SELECT USERMSTI ASSIGN TO USERMSTI
007400                     ORGANIZATION IS INDEXED
007500                     ACCESS IS RANDOM
007600                     RECORD KEY IS IX-USER-ID
007700                     FILE STATUS IS USERMSTI-FILE-STATUS.
007800     SELECT STATRPT  ASSIGN TO STATRPT
007900                     FILE STATUS IS STATRPT-FILE-STATUS.
008000     SELECT TRANLOG  ASSIGN TO TRANLOG
008100                     FILE STATUS IS TRANLOG-FILE-STATUS.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  LOANOLD
008800     LABEL RECORDS ARE STANDARD.
008900
009000 01  LOANOLD-RECORD-AREA          PIC X(92).
009100
009200 FD  LOANTRAN
009300     LABEL RECORDS ARE STANDARD.
009400
009500 01  LOANTRAN-RECORD-AREA         PIC X(44).
009600
009700 FD  LOANNEW
009800     LABEL RECORDS ARE STANDARD.
009900
010000 01  LOANNEW-RECORD-AREA          PIC X(92).
010100
010200 FD  BOOKMSTI
010300     LABEL RECORDS ARE STANDARD.
010400
010500 01  BOOKMSTI-RECORD-AREA.
010600     05  IX-BOOK-ID                PIC 9(09).
010700     05  BK-TITLE                  PIC X(40).
010800     05  BK-AUTHOR                 PIC X(30).
010900     05  BK-ISBN                   PIC X(17).
011000     05  BK-PUBLISHER-NAME         PIC X(29).
011100     05  FILLER                    PIC X(01).
011200     05  BK-PUBLISHED-YEAR         PIC 9(04).
011300     05  BK-CATEGORY               PIC X(20).
011400     05  BK-TOTAL-COPIES           PIC 9(04).
011500     05  BK-AVAILABLE-COPIES       PIC 9(04).
011600     05  BK-CREATED-DATE           PIC 9(08).
011700
011800 01  BOOKMSTI-RECORD-AREA-R REDEFINES BOOKMSTI-RECORD-AREA.
011900     05  IX-BOOK-ID-ALPHA          PIC X(09).
012000     05  FILLER                    PIC X(157).
012100
012200 FD  USERMSTI
012300     LABEL RECORDS ARE STANDARD.
012400
012500 01  USERMSTI-RECORD-AREA.
012600     05  IX-USER-ID                PIC 9(09).
012700     05  UR-USERNAME               PIC X(20).
012800     05  UR-EMAIL                  PIC X(40).
012900     05  UR-FIRST-NAME             PIC X(20).
013000     05  UR-LAST-NAME.
013100         10  UR-LAST-NAME-TEXT     PIC X(19).
013200         10  FILLER                PIC X(01).
013300     05  UR-ROLE                   PIC X(01).
013400     05  UR-ACTIVE-FLAG            PIC X(01).
013500     05  UR-CREATED-DATE           PIC 9(08).
013600
013700 01  USERMSTI-RECORD-AREA-R REDEFINES USERMSTI-RECORD-AREA.
013800     05  IX-USER-ID-ALPHA          PIC X(09).
013900     05  FILLER                    PIC X(110).
014000
014100 FD  STATRPT
014200     LABEL RECORDS ARE STANDARD.
014300
014400 01  STATRPT-LINE-AREA            PIC X(132).
014500
014600 FD  TRANLOG
014700     LABEL RECORDS ARE STANDARD.
014800
014900 01  TRANLOG-LINE-AREA            PIC X(132).
015000
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-FIELDS.
015400     05  LOANOLD-FILE-STATUS       PIC X(02).
015500     05  LOANTRAN-FILE-STATUS      PIC X(02).
015600     05  LOANNEW-FILE-STATUS       PIC X(02).
015700     05  BOOKMSTI-FILE-STATUS      PIC X(02).
015800     05  USERMSTI-FILE-STATUS      PIC X(02).
015900     05  STATRPT-FILE-STATUS       PIC X(02).
016000     05  TRANLOG-FILE-STATUS       PIC X(02).
016100
016200 01  SWITCHES.
016300     05  LOANTRAN-EOF-SWITCH       PIC X VALUE "N".
016400         88  LOANTRAN-EOF                VALUE "Y".
016500     05  DUPLICATE-LOAN-SW      PIC X VALUE "N".
016600         88  DUPLICATE-LOAN-FOUND     VALUE "Y".
016700
016800 01  RUN-DATE-FIELDS.
016900     05  ACCEPT-DATE            PIC 9(06).
017000     05  ACCEPT-DATE-R REDEFINES ACCEPT-DATE.
017100         10  ACCEPT-YY          PIC 9(02).
017200         10  ACCEPT-MM          PIC 9(02).
017300         10  ACCEPT-DD          PIC 9(02).
017400     05  RUN-DATE               PIC 9(08).
017500     05  RUN-DATE-R REDEFINES RUN-DATE.
017600         10  RUN-CCYY.
017700             15  RUN-CENT       PIC 9(02).
017800             15  RUN-YR         PIC 9(02).
017900         10  RUN-MM             PIC 9(02).
018000         10  RUN-DD             PIC 9(02).
018100
018200 01  LOAN-TRANSACTION.
018300     05  LT-TRANSACTION-CODE       PIC X(01).
018400         88  CHECKOUT-BOOK-RECORD        VALUE "C".
018500         88  RETURN-BOOK-RECORD          VALUE "R".
018600         88  RENEW-LOAN-RECORD            VALUE "W".
018700         88  PAYFINE-LOAN-RECORD          VALUE "P".
018800     05  LT-LOAN-ID                PIC 9(09).
018900     05  LT-USER-ID                PIC 9(09).
019000     05  LT-BOOK-ID                PIC 9(09).
019100     05  LT-DUE-DATE               PIC 9(08).
019200     05  LT-RENEW-DAYS             PIC 9(04).
019300     05  FILLER                    PIC X(04).
019400
019500*-----------------------------------------------------------------
019600* LOAN-TABLE-CONTROLS / LOAN-TABLE hold the entire old loan
019700* master in memory for the run.  150-LOAD-ACTIVE-LOAN-TABLE
019800* loads it in ascending LOAN-ID order (the order LOANOLD is
019900* already sorted in from the prior run's 600-WRITE-NEW-LOAN-
020000* MASTER), which is what lets 270-FIND-LOAN-BY-ID use a binary
020100* SEARCH ALL instead of a linear scan.  NEXT-LOAN-ID is carried
020200* along during the load so 420-WRITE-NEW-LOAN can hand out the
020300* next serial number without a second pass over the table.
020400*-----------------------------------------------------------------
020500 01  LOAN-TABLE-CONTROLS.
020600     05  LOAN-TABLE-COUNT       PIC S9(05) COMP VALUE ZERO.
020700     05  LOAN-TABLE-MAX         PIC S9(05) COMP VALUE +9000.
020800     05  NEXT-LOAN-ID           PIC S9(09) COMP VALUE ZERO.
020900     05  FOUND-LOAN-IDX         PIC S9(05) COMP VALUE ZERO.
021000     05  ACTIVE-LOAN-COUNT      PIC S9(05) COMP VALUE ZERO.
021100
021200 01  LOAN-TABLE.
021300     05  WL-LOAN-ENTRY OCCURS 9000 TIMES
021400                       ASCENDING KEY IS WL-LOAN-ID
021500                       INDEXED BY LOAN-IDX SCAN-IDX.
021600         10  WL-LOAN-ID             PIC 9(09).
021700         10  WL-LOAN-USER-ID        PIC 9(09).
021800         10  WL-LOAN-BOOK-ID        PIC 9(09).
021900         10  WL-LOAN-DATE           PIC 9(08).
022000         10  WL-DUE-DATE            PIC 9(08).
022100         10  WL-RETURN-DATE         PIC 9(08).
022200         10  WL-STATUS              PIC X(01).
022300         10  WL-FINE                PIC S9(08)V99.
022400         10  WL-NOTES.
022500             15  WL-NOTES-TEXT      PIC X(29).
022600             15  FILLER             PIC X(01).
022700
022800* Shared scratch fields for 460-COMPUTE-OVERDUE-FINE, called
022900* from both the return path and the end-of-run overdue sweep.
023000 01  FINE-FIELDS.
023100     05  CUR-DUE-DATE            PIC 9(08).
023200     05  CUR-FINE                PIC S9(08)V99.
023300     05  DAILY-FINE-RATE         PIC 9V99 VALUE 0.50.
023400     05  DAYS-OVERDUE            PIC S9(07) COMP.
023500     05  RUN-DATE-JULIAN         PIC S9(09) COMP.
023600
023700*-----------------------------------------------------------------
023800* Working fields for the Fliegel & Van Flandern integer Julian
023900* day-number conversion (800/810).  The JUL-A/B/C/L/N/I/J/TMP
024000* fields are the algorithm's own intermediate terms, carried
024100* over letter-for-letter from the published routine so this
024200* paragraph can be checked against the original formula by
024300* anyone who has to touch it again.
024400*-----------------------------------------------------------------
024500 01  JULIAN-FIELDS.
024600     05  JUL-DATE-IN             PIC 9(08).
024700     05  JUL-DATE-IN-R REDEFINES JUL-DATE-IN.
024800         10  JUL-IN-CCYY         PIC 9(04).
024900         10  JUL-IN-MM           PIC 9(02).
025000         10  JUL-IN-DD           PIC 9(02).
025100     05  JUL-DATE-OUT            PIC 9(08).
025200     05  JUL-DATE-OUT-R REDEFINES JUL-DATE-OUT.
025300         10  JUL-OUT-CCYY        PIC 9(04).
025400         10  JUL-OUT-MM          PIC 9(02).
025500         10  JUL-OUT-DD          PIC 9(02).
025600     05  JULIAN-DAY-NUMBER       PIC S9(09) COMP.
025700     05  JUL-MM-14                PIC S9(09) COMP.
025800     05  JUL-T1                   PIC S9(09) COMP.
025900     05  JUL-A                    PIC S9(09) COMP.
026000     05  JUL-A2                   PIC S9(09) COMP.
026100     05  JUL-A3                   PIC S9(09) COMP.
026200     05  JUL-B                    PIC S9(09) COMP.
026300     05  JUL-B2                   PIC S9(09) COMP.
026400     05  JUL-B3                   PIC S9(09) COMP.
026500     05  JUL-C                    PIC S9(09) COMP.
026600     05  JUL-C2                   PIC S9(09) COMP.
026700     05  JUL-C3                   PIC S9(09) COMP.
026800     05  JUL-C4                   PIC S9(09) COMP.
026900     05  JUL-L                    PIC S9(09) COMP.
027000     05  JUL-N                    PIC S9(09) COMP.
027100     05  JUL-I                    PIC S9(09) COMP.
027200     05  JUL-J                    PIC S9(09) COMP.
027300     05  JUL-L2                   PIC S9(09) COMP.
027400     05  JUL-TMP1                 PIC S9(09) COMP.
027500     05  JUL-TMP2                 PIC S9(09) COMP.
027600     05  JUL-TMP3                 PIC S9(09) COMP.
027700     05  JUL-TMP4                 PIC S9(09) COMP.
027800     05  JUL-TMP5                 PIC S9(09) COMP.
027900     05  JUL-TMP6                 PIC S9(09) COMP.
028000     05  JUL-TMP7                 PIC S9(09) COMP.
028100     05  JUL-TMP8                 PIC S9(09) COMP.
028200
028300* Tallied by 610-WRITE-ONE-LOAN as the loan table is spun back
028400* out to LOANNEW; 900-PRINT-LOAN-STATS prints this block.
028500 01  LOAN-STAT-COUNTERS.
028600     05  TOTAL-LOAN-COUNT         PIC S9(07) COMP VALUE ZERO.
028700     05  ACTIVE-LOAN-STAT-COUNT   PIC S9(07) COMP VALUE ZERO.
028800     05  OVERDUE-LOAN-COUNT       PIC S9(07) COMP VALUE ZERO.
028900     05  TOTAL-FINES              PIC S9(08)V99 VALUE ZERO.
029000
029100 77  REJECT-REASON                PIC X(60) VALUE SPACES.
029200 77  MAXLOAN-MSG                  PIC X(60) VALUE
029300     "USER HAS REACHED MAXIMUM LOAN LIMIT (5 BOOKS)".
029400
029500 01  STATRPT-LINE.
029600     05  STATRPT-LABEL           PIC X(40).
029700     05  STATRPT-VALUE           PIC ZZ,ZZZ,ZZ9.99.
029800     05  FILLER                     PIC X(79).
029900
030000 01  TRANLOG-LINE.
030100     05  LOG-DOMAIN              PIC X(04).
030200     05  FILLER                     PIC X(01).
030300     05  LOG-TRAN-CODE           PIC X(01).
030400     05  FILLER                     PIC X(01).
030500     05  LOG-KEY                 PIC 9(09).
030600     05  FILLER                     PIC X(01).
030700     05  LOG-RESULT              PIC X(08).
030800     05  FILLER                     PIC X(01).
030900     05  LOG-REASON              PIC X(60).
031000     05  FILLER                     PIC X(46).
031100
031200 PROCEDURE DIVISION.
031300
031400*****************************************************************
031500* Opens the old loan master, the loan transaction deck, the new
031600* loan master, the book and borrower index files, and the shared
031700* statistics/log print files; loads the loan table, applies the
031800* transaction deck, sweeps for overdue loans, writes the new
031900* loan master and prints the loan statistics block.
032000*****************************************************************
032100 000-PROCESS-LOAN-TRANSACTIONS.
032200
032300     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
032400     OPEN INPUT  LOANTRAN
032500          OUTPUT LOANNEW.
032600     OPEN I-O    BOOKMSTI.
032700     OPEN INPUT  USERMSTI.
032800     OPEN EXTEND STATRPT.
032900     OPEN EXTEND TRANLOG.
033000     PERFORM 300-PROCESS-LOAN-TRANSACTION THRU 300-EXIT
033100         UNTIL LOANTRAN-EOF.
033200     PERFORM 500-OVERDUE-SWEEP THRU 500-EXIT.
033300     PERFORM 600-WRITE-NEW-LOAN-MASTER THRU 600-EXIT.
033400     PERFORM 900-PRINT-LOAN-STATS THRU 900-EXIT.
033500     CLOSE LOANTRAN
033600           LOANNEW
033700           BOOKMSTI
033800           USERMSTI
033900           STATRPT
034000           TRANLOG.
034100     STOP RUN.
034200
034300*****************************************************************
034400* One-time setup: establish the run date and load the entire
034500* old loan master into LOAN-TABLE for eligibility checks and
034600* keyed update by LOAN-ID.
034700*****************************************************************
034800 100-INITIALIZE-RUN.
034900
035000     PERFORM 110-ESTABLISH-RUN-DATE THRU 110-EXIT.
035100     PERFORM 150-LOAD-ACTIVE-LOAN-TABLE THRU 150-EXIT.
035200
035300 100-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700* Y2K-014 - ACCEPT FROM DATE still returns a 6-digit YYMMDD on
035800* this shop's compiler.  Window the century the way every other
035900* conversion job in this shop was patched in 98/99.
036000*****************************************************************
036100 110-ESTABLISH-RUN-DATE.
036200
036300     ACCEPT ACCEPT-DATE FROM DATE.
036400     IF ACCEPT-YY < 50
036500         MOVE 20 TO RUN-CENT
036600     ELSE
036700         MOVE 19 TO RUN-CENT.
036800     MOVE ACCEPT-YY TO RUN-YR.
036900     MOVE ACCEPT-MM TO RUN-MM.
037000     MOVE ACCEPT-DD TO RUN-DD.
037100
037200 110-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600* Loads every loan on the old loan master into LOAN-TABLE,
037700* which stays in ascending LOAN-ID order because new loans are
037800* always appended with the next higher serial number.
037900*****************************************************************
038000 150-LOAD-ACTIVE-LOAN-TABLE.
038100
038200     OPEN INPUT LOANOLD.
038300     MOVE ZERO TO NEXT-LOAN-ID.
038400 150-LOAD-LOOP.
038500     ADD 1 TO LOAN-TABLE-COUNT.
038600     IF LOAN-TABLE-COUNT > LOAN-TABLE-MAX
038700         DISPLAY "LOANPROC - LOAN TABLE FULL, ABORTING RUN"
038800         SUBTRACT 1 FROM LOAN-TABLE-COUNT
038900         GO TO 150-LOAD-DONE.
039000     SET LOAN-IDX TO LOAN-TABLE-COUNT.
039100     READ LOANOLD INTO WL-LOAN-ENTRY(LOAN-IDX)
039200         AT END
039300             SUBTRACT 1 FROM LOAN-TABLE-COUNT
039400             GO TO 150-LOAD-DONE.
039500     IF WL-LOAN-ID(LOAN-IDX) > NEXT-LOAN-ID
039600         MOVE WL-LOAN-ID(LOAN-IDX) TO NEXT-LOAN-ID.
039700     GO TO 150-LOAD-LOOP.
039800 150-LOAD-DONE.
039900     ADD 1 TO NEXT-LOAN-ID.
040000     CLOSE LOANOLD.
040100
040200 150-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Counts the borrower's currently active ('A') loans.
040700*****************************************************************
040800 250-COUNT-ACTIVE-LOANS-FOR-USER.
040900
041000     MOVE ZERO TO ACTIVE-LOAN-COUNT.
041100     SET SCAN-IDX TO 1.
041200     PERFORM 251-TALLY-ONE-ACTIVE-LOAN THRU 251-EXIT
041300         UNTIL SCAN-IDX > LOAN-TABLE-COUNT.
041400
041500 250-EXIT.
041600     EXIT.
041700
041800 251-TALLY-ONE-ACTIVE-LOAN.
041900
042000     IF WL-LOAN-USER-ID(SCAN-IDX) = LT-USER-ID
042100             AND WL-STATUS(SCAN-IDX) = "A"
042200         ADD 1 TO ACTIVE-LOAN-COUNT.
042300     SET SCAN-IDX UP BY 1.
042400
042500 251-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900* Looks for the borrower already holding the requested book on
043000* an active ('A') or overdue ('O') loan.
043100*****************************************************************
043200 260-CHECK-DUPLICATE-BOOK-LOAN.
043300
043400     MOVE "N" TO DUPLICATE-LOAN-SW.
043500     SET SCAN-IDX TO 1.
043600     PERFORM 261-TEST-ONE-LOAN-FOR-DUP THRU 261-EXIT
043700         UNTIL SCAN-IDX > LOAN-TABLE-COUNT.
043800
043900 260-EXIT.
044000     EXIT.
044100
044200 261-TEST-ONE-LOAN-FOR-DUP.
044300
044400     IF WL-LOAN-USER-ID(SCAN-IDX) = LT-USER-ID
044500             AND WL-LOAN-BOOK-ID(SCAN-IDX) = LT-BOOK-ID
044600             AND (WL-STATUS(SCAN-IDX) = "A"
044700                  OR WL-STATUS(SCAN-IDX) = "O")
044800         SET DUPLICATE-LOAN-FOUND TO TRUE.
044900     SET SCAN-IDX UP BY 1.
045000
045100 261-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* Binary-searches LOAN-TABLE for LT-LOAN-ID (the table stays
045600* sorted ascending by LOAN-ID, so SEARCH ALL applies).  Leaves
045700* FOUND-LOAN-IDX zero when not found.
045800*****************************************************************
045900 270-FIND-LOAN-BY-ID.
046000
046100     MOVE ZERO TO FOUND-LOAN-IDX.
046200     SET LOAN-IDX TO 1.
046300     SEARCH ALL WL-LOAN-ENTRY
046400         AT END
046500             MOVE ZERO TO FOUND-LOAN-IDX
046600         WHEN WL-LOAN-ID(LOAN-IDX) = LT-LOAN-ID
046700             SET FOUND-LOAN-IDX TO LOAN-IDX.
046800
046900 270-EXIT.
047000     EXIT.
047100
047200*****************************************************************
047300* Reads one loan transaction and routes it by code.
047400*****************************************************************
047500 300-PROCESS-LOAN-TRANSACTION.
047600
047700     MOVE SPACES TO REJECT-REASON.
047800     PERFORM 310-READ-LOAN-TRANSACTION THRU 310-EXIT.
047900     IF NOT LOANTRAN-EOF
048000         IF CHECKOUT-BOOK-RECORD
048100             PERFORM 400-APPLY-CHECKOUT-TRANSACTION THRU 400-EXIT
048200         ELSE
048300             IF RETURN-BOOK-RECORD
048400                 PERFORM 430-APPLY-RETURN-TRANSACTION
048500                     THRU 430-EXIT
048600             ELSE
048700                 IF RENEW-LOAN-RECORD
048800                     PERFORM 440-APPLY-RENEW-TRANSACTION
048900                         THRU 440-EXIT
049000                 ELSE
049100                     IF PAYFINE-LOAN-RECORD
049200                         PERFORM 450-APPLY-PAYFINE-TRANSACTION
049300                             THRU 450-EXIT
049400                     ELSE
049500                         MOVE "UNKNOWN TRANSACTION CODE"
049600                             TO REJECT-REASON
049700                         PERFORM 490-LOG-LOAN-TRANSACTION
049800                             THRU 490-EXIT.
049900
050000 300-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400* Reads the next loan transaction off LOANTRAN.  Unlike the
050500* book and borrower programs this is a straight transaction-
050600* driven read, not a match/merge against a sorted master --
050700* the loan table built by 150 is searched/rewritten by key
050800* instead.
050900*****************************************************************
051000 310-READ-LOAN-TRANSACTION.
051100
051200     READ LOANTRAN INTO LOAN-TRANSACTION
051300         AT END
051400             SET LOANTRAN-EOF TO TRUE.
051500
051600 310-EXIT.
051700     EXIT.
051800
051900*****************************************************************
052000* Checkout.  Validates eligibility in the order the front office
052100* expects the rejection reasons to appear, then appends a new
052200* active loan and decrements the book's available copies.
052300*****************************************************************
052400 400-APPLY-CHECKOUT-TRANSACTION.
052500
052600     MOVE LT-USER-ID TO IX-USER-ID.
052700     READ USERMSTI
052800         INVALID KEY
052900             MOVE "BORROWER NOT FOUND" TO REJECT-REASON.
053000     IF REJECT-REASON = SPACES
053100         MOVE LT-BOOK-ID TO IX-BOOK-ID
053200         READ BOOKMSTI
053300             INVALID KEY
053400                 MOVE "BOOK NOT FOUND" TO REJECT-REASON.
053500     IF REJECT-REASON = SPACES
053600         IF UR-ACTIVE-FLAG NOT = "Y"
053700             MOVE "BORROWER IS NOT ACTIVE" TO REJECT-REASON.
053800     IF REJECT-REASON = SPACES
053900         PERFORM 250-COUNT-ACTIVE-LOANS-FOR-USER THRU 250-EXIT
054000         IF ACTIVE-LOAN-COUNT NOT < 5
054100             MOVE MAXLOAN-MSG TO REJECT-REASON.
054200     IF REJECT-REASON = SPACES
054300         IF BK-AVAILABLE-COPIES = ZERO
054400             MOVE "BOOK IS NOT AVAILABLE FOR LOAN"
054500                 TO REJECT-REASON.
054600     IF REJECT-REASON = SPACES
054700         PERFORM 260-CHECK-DUPLICATE-BOOK-LOAN THRU 260-EXIT
054800         IF DUPLICATE-LOAN-FOUND
054900             MOVE "USER ALREADY HAS THIS BOOK ON LOAN"
055000                 TO REJECT-REASON.
055100     IF REJECT-REASON = SPACES
055200         PERFORM 420-WRITE-NEW-LOAN THRU 420-EXIT.
055300     PERFORM 490-LOG-LOAN-TRANSACTION THRU 490-EXIT.
055400
055500 400-EXIT.
055600     EXIT.
055700
055800*****************************************************************
055900* Appends the new loan to LOAN-TABLE with DUE-DATE defaulted
056000* to run date + 14 days when the transaction supplied none, then
056100* decrements the book's available copies and rewrites BOOKMSTI.
056200*****************************************************************
056300 420-WRITE-NEW-LOAN.
056400
056500     ADD 1 TO LOAN-TABLE-COUNT.
056600     IF LOAN-TABLE-COUNT > LOAN-TABLE-MAX
056700         DISPLAY "LOANPROC - LOAN TABLE FULL, REJECTING CHECKOUT"
056800         SUBTRACT 1 FROM LOAN-TABLE-COUNT
056900         MOVE "LOAN TABLE FULL" TO REJECT-REASON
057000     ELSE
057100         SET LOAN-IDX TO LOAN-TABLE-COUNT
057200         ADD 1 TO NEXT-LOAN-ID
057300         MOVE NEXT-LOAN-ID    TO WL-LOAN-ID(LOAN-IDX)
057400         MOVE LT-USER-ID         TO WL-LOAN-USER-ID(LOAN-IDX)
057500         MOVE LT-BOOK-ID         TO WL-LOAN-BOOK-ID(LOAN-IDX)
057600         MOVE RUN-DATE        TO WL-LOAN-DATE(LOAN-IDX)
057700         IF LT-DUE-DATE = ZERO
057800             MOVE RUN-DATE TO JUL-DATE-IN
057900             PERFORM 800-CONVERT-DATE-TO-JULIAN-DAY THRU 800-EXIT
058000             ADD 14 TO JULIAN-DAY-NUMBER
058100             PERFORM 810-CONVERT-JULIAN-DAY-TO-DATE THRU 810-EXIT
058200             MOVE JUL-DATE-OUT TO WL-DUE-DATE(LOAN-IDX)
058300         ELSE
058400             MOVE LT-DUE-DATE TO WL-DUE-DATE(LOAN-IDX)
058500         MOVE ZERO   TO WL-RETURN-DATE(LOAN-IDX)
058600         MOVE "A"    TO WL-STATUS(LOAN-IDX)
058700         MOVE ZERO   TO WL-FINE(LOAN-IDX)
058800         MOVE SPACES TO WL-NOTES-TEXT(LOAN-IDX)
058900         SUBTRACT 1 FROM BK-AVAILABLE-COPIES
059000         REWRITE BOOKMSTI-RECORD-AREA
059100             INVALID KEY
059200                 DISPLAY "LOANPROC - REWRITE ERROR ON BOOKMSTI "
059300                     IX-BOOK-ID.
059400
059500 420-EXIT.
059600     EXIT.
059700
059800*****************************************************************
059900* Return.  Only an active loan may be returned; a fine is
060000* assessed when it is past due, and the book's available copies
060100* are incremented (capped at TOTAL-COPIES).
060200*****************************************************************
060300 430-APPLY-RETURN-TRANSACTION.
060400
060500     PERFORM 270-FIND-LOAN-BY-ID THRU 270-EXIT.
060600     IF FOUND-LOAN-IDX = ZERO
060700         MOVE "LOAN NOT FOUND" TO REJECT-REASON
060800     ELSE
060900         SET LOAN-IDX TO FOUND-LOAN-IDX
061000         IF WL-STATUS(LOAN-IDX) NOT = "A"
061100             MOVE "LOAN IS NOT ACTIVE" TO REJECT-REASON.
061200     IF REJECT-REASON = SPACES
061300         MOVE WL-DUE-DATE(LOAN-IDX) TO CUR-DUE-DATE
061400         PERFORM 460-COMPUTE-OVERDUE-FINE THRU 460-EXIT
061500         MOVE CUR-FINE     TO WL-FINE(LOAN-IDX)
061600         MOVE RUN-DATE     TO WL-RETURN-DATE(LOAN-IDX)
061700         MOVE "R"             TO WL-STATUS(LOAN-IDX)
061800         MOVE WL-LOAN-BOOK-ID(LOAN-IDX) TO IX-BOOK-ID
061900         READ BOOKMSTI
062000             INVALID KEY
062100                 DISPLAY "LOANPROC - BOOK NOT FOUND ON RETURN "
062200                     IX-BOOK-ID
062300             NOT INVALID KEY
062400                 IF BK-AVAILABLE-COPIES < BK-TOTAL-COPIES
062500                     ADD 1 TO BK-AVAILABLE-COPIES
062600                     REWRITE BOOKMSTI-RECORD-AREA
062700                         INVALID KEY
062800                             DISPLAY
062900                               "LOANPROC - REWRITE ERR BOOKMSTI"
063000                               IX-BOOK-ID.
063100     PERFORM 490-LOG-LOAN-TRANSACTION THRU 490-EXIT.
063200
063300 430-EXIT.
063400     EXIT.
063500
063600*****************************************************************
063700* Renew.  Only an active, not-currently-overdue loan may be
063800* renewed; DUE-DATE is advanced by the requested number of days.
063900*****************************************************************
064000 440-APPLY-RENEW-TRANSACTION.
064100
064200     PERFORM 270-FIND-LOAN-BY-ID THRU 270-EXIT.
064300     IF FOUND-LOAN-IDX = ZERO
064400         MOVE "LOAN NOT FOUND" TO REJECT-REASON
064500     ELSE
064600         SET LOAN-IDX TO FOUND-LOAN-IDX
064700         IF WL-STATUS(LOAN-IDX) NOT = "A"
064800             MOVE "LOAN IS NOT ACTIVE" TO REJECT-REASON
064900         ELSE
065000             IF RUN-DATE > WL-DUE-DATE(LOAN-IDX)
065100                 MOVE "CANNOT RENEW OVERDUE LOAN"
065200                     TO REJECT-REASON.
065300     IF REJECT-REASON = SPACES
065400         MOVE WL-DUE-DATE(LOAN-IDX) TO JUL-DATE-IN
065500         PERFORM 800-CONVERT-DATE-TO-JULIAN-DAY THRU 800-EXIT
065600         ADD LT-RENEW-DAYS TO JULIAN-DAY-NUMBER
065700         PERFORM 810-CONVERT-JULIAN-DAY-TO-DATE THRU 810-EXIT
065800         MOVE JUL-DATE-OUT TO WL-DUE-DATE(LOAN-IDX).
065900     PERFORM 490-LOG-LOAN-TRANSACTION THRU 490-EXIT.
066000
066100 440-EXIT.
066200     EXIT.
066300
066400*****************************************************************
066500* Pay fine.  Only allowed when a fine is currently owed.
066600*****************************************************************
066700 450-APPLY-PAYFINE-TRANSACTION.
066800
066900     PERFORM 270-FIND-LOAN-BY-ID THRU 270-EXIT.
067000     IF FOUND-LOAN-IDX = ZERO
067100         MOVE "LOAN NOT FOUND" TO REJECT-REASON
067200     ELSE
067300         SET LOAN-IDX TO FOUND-LOAN-IDX
067400         IF WL-FINE(LOAN-IDX) NOT > ZERO
067500             MOVE "NO FINE TO PAY FOR THIS LOAN"
067600                 TO REJECT-REASON.
067700     IF REJECT-REASON = SPACES
067800         MOVE ZERO TO WL-FINE(LOAN-IDX).
067900     PERFORM 490-LOG-LOAN-TRANSACTION THRU 490-EXIT.
068000
068100 450-EXIT.
068200     EXIT.
068300
068400*****************************************************************
068500* Computes the fine owed on CUR-DUE-DATE as of the run date,
068600* using calendar-correct day counts (Julian day arithmetic; this
068700* compiler carries no intrinsic date functions).  Zero when not
068800* overdue.
068900*****************************************************************
069000 460-COMPUTE-OVERDUE-FINE.
069100
069200     MOVE RUN-DATE TO JUL-DATE-IN.
069300     PERFORM 800-CONVERT-DATE-TO-JULIAN-DAY THRU 800-EXIT.
069400     MOVE JULIAN-DAY-NUMBER TO RUN-DATE-JULIAN.
069500     MOVE CUR-DUE-DATE TO JUL-DATE-IN.
069600     PERFORM 800-CONVERT-DATE-TO-JULIAN-DAY THRU 800-EXIT.
069700     COMPUTE DAYS-OVERDUE =
069800         RUN-DATE-JULIAN - JULIAN-DAY-NUMBER.
069900     IF DAYS-OVERDUE < 0
070000         MOVE ZERO TO DAYS-OVERDUE.
070100     COMPUTE CUR-FINE = DAILY-FINE-RATE * DAYS-OVERDUE.
070200
070300 460-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700* Writes one line to the shared transaction log for the loan
070800* transaction just processed.
070900*****************************************************************
071000 490-LOG-LOAN-TRANSACTION.
071100
071200     MOVE SPACES TO TRANLOG-LINE.
071300     MOVE "LOAN" TO LOG-DOMAIN.
071400     MOVE LT-TRANSACTION-CODE TO LOG-TRAN-CODE.
071500     IF CHECKOUT-BOOK-RECORD
071600         MOVE LT-BOOK-ID TO LOG-KEY
071700     ELSE
071800         MOVE LT-LOAN-ID TO LOG-KEY.
071900     IF REJECT-REASON = SPACES
072000         MOVE "ACCEPTED" TO LOG-RESULT
072100     ELSE
072200         MOVE "REJECTED" TO LOG-RESULT
072300         MOVE REJECT-REASON TO LOG-REASON.
072400     WRITE TRANLOG-LINE-AREA FROM TRANLOG-LINE.
072500     MOVE SPACES TO REJECT-REASON.
072600
072700 490-EXIT.
072800     EXIT.
072900
073000*****************************************************************
073100* Scans the whole loan table; every active loan past due becomes
073200* overdue, with its fine recomputed.
073300*****************************************************************
073400 500-OVERDUE-SWEEP.
073500
073600     SET LOAN-IDX TO 1.
073700     PERFORM 510-SWEEP-ONE-LOAN THRU 510-EXIT
073800         UNTIL LOAN-IDX > LOAN-TABLE-COUNT.
073900
074000 500-EXIT.
074100     EXIT.
074200
074300 510-SWEEP-ONE-LOAN.
074400
074500     IF WL-STATUS(LOAN-IDX) = "A"
074600             AND RUN-DATE > WL-DUE-DATE(LOAN-IDX)
074700         MOVE "O" TO WL-STATUS(LOAN-IDX)
074800         MOVE WL-DUE-DATE(LOAN-IDX) TO CUR-DUE-DATE
074900         PERFORM 460-COMPUTE-OVERDUE-FINE THRU 460-EXIT
075000         MOVE CUR-FINE TO WL-FINE(LOAN-IDX).
075100     SET LOAN-IDX UP BY 1.
075200
075300 510-EXIT.
075400     EXIT.
075500
075600*****************************************************************
075700* Writes the loan table out to the new sequential loan master in
075800* ascending LOAN-ID order, accumulating the loan statistics as
075900* it goes.
076000*****************************************************************
076100 600-WRITE-NEW-LOAN-MASTER.
076200
076300     SET LOAN-IDX TO 1.
076400     PERFORM 610-WRITE-ONE-LOAN THRU 610-EXIT
076500         UNTIL LOAN-IDX > LOAN-TABLE-COUNT.
076600
076700 600-EXIT.
076800     EXIT.
076900
077000 610-WRITE-ONE-LOAN.
077100
077200     ADD 1 TO TOTAL-LOAN-COUNT.
077300     IF WL-STATUS(LOAN-IDX) = "A"
077400         ADD 1 TO ACTIVE-LOAN-STAT-COUNT.
077500     IF WL-STATUS(LOAN-IDX) = "O"
077600         ADD 1 TO OVERDUE-LOAN-COUNT.
077700     IF WL-FINE(LOAN-IDX) > ZERO
077800         ADD WL-FINE(LOAN-IDX) TO TOTAL-FINES.
077900     WRITE LOANNEW-RECORD-AREA FROM WL-LOAN-ENTRY(LOAN-IDX).
078000     SET LOAN-IDX UP BY 1.
078100
078200 610-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600* Fliegel & Van Flandern integer algorithm, calendar date to
078700* Julian day number.  Every division below is a truncating
078800* integer DIVIDE on purpose - the compiler has no FUNCTION
078900* INTEGER and a COMPUTE carries full precision until the final
079000* assignment, which would give the wrong day count.
079100*****************************************************************
079200 800-CONVERT-DATE-TO-JULIAN-DAY.
079300
079400     COMPUTE JUL-MM-14 = JUL-IN-MM - 14.
079500     DIVIDE JUL-MM-14 BY 12 GIVING JUL-T1.
079600     COMPUTE JUL-A = JUL-IN-CCYY + 4800 + JUL-T1.
079700     COMPUTE JUL-A2 = 1461 * JUL-A.
079800     DIVIDE JUL-A2 BY 4 GIVING JUL-A3.
079900     COMPUTE JUL-B =
080000         JUL-IN-MM - 2 - (JUL-T1 * 12).
080100     COMPUTE JUL-B2 = 367 * JUL-B.
080200     DIVIDE JUL-B2 BY 12 GIVING JUL-B3.
080300     COMPUTE JUL-C = JUL-IN-CCYY + 4900 + JUL-T1.
080400     DIVIDE JUL-C BY 100 GIVING JUL-C2.
080500     COMPUTE JUL-C3 = 3 * JUL-C2.
080600     DIVIDE JUL-C3 BY 4 GIVING JUL-C4.
080700     COMPUTE JULIAN-DAY-NUMBER =
080800         JUL-IN-DD - 32075 + JUL-A3 + JUL-B3 - JUL-C4.
080900
081000 800-EXIT.
081100     EXIT.
081200
081300*****************************************************************
081400* Fliegel & Van Flandern integer algorithm, Julian day number
081500* back to calendar date.
081600*****************************************************************
081700 810-CONVERT-JULIAN-DAY-TO-DATE.
081800
081900     COMPUTE JUL-L = JULIAN-DAY-NUMBER + 68569.
082000     DIVIDE JUL-L BY 146097 GIVING JUL-N.
082100     COMPUTE JUL-TMP1 = (146097 * JUL-N) + 3.
082200     DIVIDE JUL-TMP1 BY 4 GIVING JUL-TMP2.
082300     SUBTRACT JUL-TMP2 FROM JUL-L.
082400     COMPUTE JUL-TMP3 = 4000 * (JUL-L + 1).
082500     DIVIDE JUL-TMP3 BY 1461001 GIVING JUL-I.
082600     COMPUTE JUL-TMP4 = 1461 * JUL-I.
082700     DIVIDE JUL-TMP4 BY 4 GIVING JUL-TMP5.
082800     COMPUTE JUL-L = JUL-L - JUL-TMP5 + 31.
082900     COMPUTE JUL-TMP6 = 80 * JUL-L.
083000     DIVIDE JUL-TMP6 BY 2447 GIVING JUL-J.
083100     COMPUTE JUL-TMP7 = 2447 * JUL-J.
083200     DIVIDE JUL-TMP7 BY 80 GIVING JUL-TMP8.
083300     COMPUTE JUL-OUT-DD = JUL-L - JUL-TMP8.
083400     DIVIDE JUL-J BY 11 GIVING JUL-L2.
083500     COMPUTE JUL-OUT-MM = JUL-J + 2 - (12 * JUL-L2).
083600     COMPUTE JUL-OUT-CCYY =
083700         (100 * (JUL-N - 49)) + JUL-I + JUL-L2.
083800
083900 810-EXIT.
084000     EXIT.
084100
084200*****************************************************************
084300* Prints the loan-statistics block to the shared STATRPT file:
084400* total loans, active loans, overdue loans, total outstanding
084500* fines.
084600*****************************************************************
084700 900-PRINT-LOAN-STATS.
084800
084900     MOVE SPACES TO STATRPT-LINE.
085000     MOVE "LOAN STATISTICS" TO STATRPT-LABEL.
085100     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
085200     MOVE SPACES TO STATRPT-LINE.
085300     MOVE "  TOTAL LOANS. . . . . . . . . . . . . ."
085400         TO STATRPT-LABEL.
085500     MOVE TOTAL-LOAN-COUNT TO STATRPT-VALUE.
085600     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
085700     MOVE SPACES TO STATRPT-LINE.
085800     MOVE "  ACTIVE LOANS. . . . . . . . . . . . ."
085900         TO STATRPT-LABEL.
086000     MOVE ACTIVE-LOAN-STAT-COUNT TO STATRPT-VALUE.
086100     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
086200     MOVE SPACES TO STATRPT-LINE.
086300     MOVE "  OVERDUE LOANS . . . . . . . . . . . ."
086400         TO STATRPT-LABEL.
086500     MOVE OVERDUE-LOAN-COUNT TO STATRPT-VALUE.
086600     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
086700     MOVE SPACES TO STATRPT-LINE.
086800     MOVE "  TOTAL OUTSTANDING FINES . . . . . . ."
086900         TO STATRPT-LABEL.
087000     MOVE TOTAL-FINES TO STATRPT-VALUE.
087100     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
087200     MOVE SPACES TO STATRPT-LINE-AREA.
087300     WRITE STATRPT-LINE-AREA.
087400
087500 900-EXIT.
087600     EXIT.
