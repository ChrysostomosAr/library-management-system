000100*****************************************************************
000200* Title..........: BOOKMAINT - Book Inventory Maintenance
000300* Programmer.....: R. Ostrowski
000400* Date...........: 3-11-87
000500* Installation...: CIRCULATION SYSTEMS GROUP
000600* Program Desc...: Updates the book master file from a deck of
000700*                  Add/Change/Delete book transactions, rejecting
000800*                  duplicate ISBNs and shrink-below-loaned copy
000900*                  counts, then appends the book statistics block
001000*                  and this run's transaction log.
001100* File Desc......: Sole source member for this program.
001200*****************************************************************
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. BOOKMAINT.
001700 AUTHOR. R. OSTROWSKI.
001800 INSTALLATION. CIRCULATION SYSTEMS GROUP.
001900 DATE-WRITTEN. 03-11-1987.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - LIBRARY SYSTEMS INTERNAL USE ONLY.
002200
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 03-11-87  RJO  ORIG     INITIAL WRITE FOR CIRCULATION CONVERSION
002700* 04-02-87  RJO  ORIG     ADDED ISBN DUPLICATE TABLE LOOKUP
002800* 06-18-87  TPK  WO-0119  COPY-COUNT RECONCILIATION ON UPDATE
002900* 09-30-88  RJO  WO-0204  REJECT DELETE WHEN COPIES ARE ON LOAN
003000* 01-14-89  TPK  WO-0251  BOOK STATISTICS BLOCK ADDED TO STATRPT
003100* 05-22-90  LMH  WO-0337  TRANSACTION LOG WRITTEN FOR EVERY TRAN
003200* 11-09-91  RJO  WO-0412  OUT-OF-STOCK COUNT ADDED TO STATS BLOCK
003300* 02-27-93  TPK  WO-0488  DISTINCT CATEGORY COUNT ADDED
003400* 08-15-94  LMH  WO-0551  PUBLISHER/CATEGORY FIELDS NOW OPTIONAL
003500* 10-03-95  RJO  WO-0602  YEAR FIELD ZERO MEANS UNKNOWN YEAR
003600* 12-29-98  TPK  Y2K-014  CENTURY WINDOW ON ACCEPT FROM DATE
003700* 03-08-99  TPK  Y2K-014  VERIFIED 8-DIGIT DATES THROUGH ROLLOVER
003800* 07-19-01  LMH  WO-0709  STATRPT NOW SHARED ACROSS THE THREE RUNS
003900* 04-04-06  RJO  WO-0833  ISBN TABLE SIZE RAISED TO 3000 ENTRIES
004000*-----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500
004600 SOURCE-COMPUTER. IBM-4341.
004700 OBJECT-COMPUTER. IBM-4341.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS BOOK-TRAN-CODE IS "A" THRU "D"
005100     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400
005500*-----------------------------------------------------------------
005600* BOOKOLD/BOOKTRAN/BOOKNEW are the sequential match/merge set;
005700* STATRPT and TRANLOG are shared EXTEND files this run appends
005800* to alongside BORRMAINT and LOANPROC, so each program's stats
005900* block and transaction log land in the same nightly reports.
006000*-----------------------------------------------------------------
006100 FILE-CONTROL.
006200     SELECT BOOKOLD  ASSIGN TO BOOKOLD
006300                     FILE STATUS IS BOOKOLD-FILE-STATUS.
006400     SELECT BOOKTRAN ASSIGN TO BOOKTRAN
006500                     FILE STATUS IS BOOKTRAN-FILE-STATUS.
006600     SELECT BOOKNEW  ASSIGN TO BOOKNEW
006700                     FILE STATUS IS BOOKNEW-FILE-STATUS.
006800     SELECT STATRPT  ASSIGN TO STATRPT
006900                     FILE STATUS IS STATRPT-FILE-STATUS.
007000     SELECT TRANLOG  ASSIGN TO TRANLOG
007100                     FILE STATUS IS TRANLOG-FILE-STATUS.
007200
007300 DATA DIVISION.
007400
007500 FILE SECTION.
007600
007700 FD  BOOKOLD
007800     LABEL RECORDS ARE STANDARD.
007900
008000 01  BOOKOLD-RECORD-AREA         PIC X(166).
008100
008200 FD  BOOKTRAN
008300     LABEL RECORDS ARE STANDARD.
008400
008500 01  BOOKTRAN-RECORD-AREA        PIC X(164).
008600
008700 FD  BOOKNEW
008800     LABEL RECORDS ARE STANDARD.
008900
009000 01  BOOKNEW-RECORD-AREA         PIC X(166).
009100
009200 FD  STATRPT
009300     LABEL RECORDS ARE STANDARD.
009400
009500 01  STATRPT-LINE-AREA           PIC X(132).
009600
009700 FD  TRANLOG
009800     LABEL RECORDS ARE STANDARD.
009900
010000 01  TRANLOG-LINE-AREA           PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-FIELDS.
010500     05  BOOKOLD-FILE-STATUS     PIC X(02).
010600         88  BOOKOLD-SUCCESSFUL        VALUE "00".
010700     05  BOOKTRAN-FILE-STATUS    PIC X(02).
010800         88  BOOKTRAN-SUCCESSFUL       VALUE "00".
010900     05  BOOKNEW-FILE-STATUS     PIC X(02).
011000         88  BOOKNEW-SUCCESSFUL        VALUE "00".
011100     05  STATRPT-FILE-STATUS     PIC X(02).
011200         88  STATRPT-SUCCESSFUL        VALUE "00".
011300     05  TRANLOG-FILE-STATUS     PIC X(02).
011400         88  TRANLOG-SUCCESSFUL        VALUE "00".
011500
011600 01  SWITCHES.
011700     05  ALL-RECORDS-PROCESSED-SW PIC X VALUE "N".
011800         88  ALL-RECORDS-PROCESSED       VALUE "Y".
011900     05  NEED-TRANSACTION-SW      PIC X VALUE "Y".
012000         88  NEED-TRANSACTION            VALUE "Y".
012100     05  NEED-MASTER-SW           PIC X VALUE "Y".
012200         88  NEED-MASTER                 VALUE "Y".
012300     05  WRITE-MASTER-SW          PIC X VALUE "N".
012400         88  WRITE-MASTER                VALUE "Y".
012500     05  TRAN-ACCEPTED-SW         PIC X VALUE "Y".
012600         88  TRAN-ACCEPTED               VALUE "Y".
012700
012800 01  RUN-DATE-FIELDS.
012900     05  ACCEPT-DATE           PIC 9(06).
013000     05  ACCEPT-DATE-R REDEFINES ACCEPT-DATE.
013100         10  ACCEPT-YY         PIC 9(02).
013200         10  ACCEPT-MM         PIC 9(02).
013300         10  ACCEPT-DD         PIC 9(02).
013400     05  RUN-DATE              PIC 9(08).
013500     05  RUN-DATE-R REDEFINES RUN-DATE.
013600         10  RUN-CCYY.
013700             15  RUN-CENT      PIC 9(02).
013800             15  RUN-YR        PIC 9(02).
013900         10  RUN-MM            PIC 9(02).
014000         10  RUN-DD            PIC 9(02).
014100
014200 01  BOOK-MASTER-RECORD.
014300     05  BK-BOOK-ID               PIC 9(09).
014400     05  BK-TITLE                 PIC X(40).
014500     05  BK-AUTHOR                PIC X(30).
014600     05  BK-ISBN                  PIC X(17).
014700     05  BK-PUBLISHER.
014800         10  BK-PUBLISHER-NAME    PIC X(29).
014900         10  FILLER               PIC X(01).
015000     05  BK-PUBLISHED-YEAR        PIC 9(04).
015100     05  BK-PUBLISHED-YEAR-R REDEFINES BK-PUBLISHED-YEAR.
015200         10  BK-PUB-YEAR-CENT     PIC 9(02).
015300         10  BK-PUB-YEAR-YY       PIC 9(02).
015400     05  BK-CATEGORY              PIC X(20).
015500     05  BK-TOTAL-COPIES          PIC 9(04).
015600     05  BK-AVAILABLE-COPIES      PIC 9(04).
015700     05  BK-CREATED-DATE          PIC 9(08).
015800
015900 01  BOOK-TRANSACTION.
016000     05  BT-TRANSACTION-CODE      PIC X(01).
016100         88  ADD-BOOK-RECORD            VALUE "A".
016200         88  CHANGE-BOOK-RECORD         VALUE "C".
016300         88  DELETE-BOOK-RECORD         VALUE "D".
016400     05  BT-BOOK-ID                PIC 9(09).
016500     05  BT-TITLE                  PIC X(40).
016600     05  BT-AUTHOR                 PIC X(30).
016700     05  BT-ISBN                   PIC X(17).
016800     05  BT-ISBN-R REDEFINES BT-ISBN.
016900         10  BT-ISBN-FIRST-CHAR    PIC X(01).
017000         10  FILLER                PIC X(16).
017100     05  BT-PUBLISHER              PIC X(30).
017200     05  BT-PUBLISHED-YEAR         PIC 9(04).
017300     05  BT-CATEGORY               PIC X(20).
017400     05  BT-TOTAL-COPIES           PIC 9(04).
017500     05  FILLER                    PIC X(09).
017600
017700*-----------------------------------------------------------------
017800* ISBN-TABLE-CONTROLS / ISBN-TABLE hold every ISBN already on
017900* the old master, loaded once by 200-LOAD-ISBN-TABLE, so an add
018000* or an ISBN-changing update can be rejected as a duplicate
018100* within this run without a second pass over BOOKOLD.
018200*-----------------------------------------------------------------
018300 01  ISBN-TABLE-CONTROLS.
018400     05  ISBN-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
018500     05  ISBN-TABLE-MAX         PIC S9(04) COMP VALUE +3000.
018600     05  ISBN-SEARCH-SUB        PIC S9(04) COMP.
018700
018800 01  ISBN-TABLE.
018900     05  ISBN-ENTRY OCCURS 3000 TIMES
019000                       INDEXED BY ISBN-IDX.
019100         10  ISBN-TABLE-ISBN    PIC X(17).
019200         10  ISBN-TABLE-BOOKID  PIC 9(09).
019300
019400 01  BOOK-STAT-COUNTERS.
019500     05  TOTAL-BOOK-COUNT       PIC S9(07) COMP VALUE ZERO.
019600     05  AVAILABLE-BOOK-COUNT   PIC S9(07) COMP VALUE ZERO.
019700     05  OUTOFSTOCK-BOOK-COUNT  PIC S9(07) COMP VALUE ZERO.
019800     05  CATEGORY-COUNT         PIC S9(04) COMP VALUE ZERO.
019900
020000*-----------------------------------------------------------------
020100* CATEGORY-TABLE collects each distinct BK-CATEGORY value as it
020200* is written to BOOKNEW, so 900-PRINT-BOOK-STATS can report a
020300* distinct-category count without a second read of the master.
020400*-----------------------------------------------------------------
020500 01  CATEGORY-TABLE-CONTROLS.
020600     05  CATEGORY-TABLE-COUNT   PIC S9(04) COMP VALUE ZERO.
020700     05  CATEGORY-SEARCH-SUB    PIC S9(04) COMP.
020800
020900 01  CATEGORY-TABLE.
021000     05  CATEGORY-ENTRY OCCURS 200 TIMES
021100                         INDEXED BY CATEGORY-IDX
021200                         PIC X(20).
021300
021400* Copy-count arithmetic for 410's update path -- COPY-DELTA is
021500* the requested change in TOTAL-COPIES, NEW-AVAILABLE is what
021600* AVAILABLE-COPIES becomes if that delta is accepted.
021700 01  COPY-DELTA-FIELDS.
021800     05  COPY-DELTA             PIC S9(05) COMP.
021900     05  NEW-AVAILABLE          PIC S9(05) COMP.
022000
022100 77  REJECT-REASON              PIC X(60) VALUE SPACES.
022200
022300 77  SHRINK-MSG                 PIC X(60) VALUE
022400     "CANNOT REDUCE TOTAL COPIES BELOW CURRENTLY LOANED COPIES".
022500
022600 01  STATRPT-LINE.
022700     05  STATRPT-LABEL          PIC X(40).
022800     05  STATRPT-VALUE          PIC ZZ,ZZZ,ZZ9.
022900     05  FILLER                    PIC X(82).
023000
023100 01  TRANLOG-LINE.
023200     05  LOG-DOMAIN             PIC X(04).
023300     05  FILLER                    PIC X(01).
023400     05  LOG-TRAN-CODE          PIC X(01).
023500     05  FILLER                    PIC X(01).
023600     05  LOG-KEY                PIC 9(09).
023700     05  FILLER                    PIC X(01).
023800     05  LOG-RESULT             PIC X(08).
023900     05  FILLER                    PIC X(01).
024000     05  LOG-REASON             PIC X(60).
024100     05  FILLER                    PIC X(46).
024200
024300 PROCEDURE DIVISION.
024400
024500*****************************************************************
024600* Opens the old book master, the book transaction deck, the new
024700* book master and the shared statistics/log print files, drives
024800* the match-merge loop until the transaction deck is exhausted,
024900* then prints the book statistics block and closes down.
025000*****************************************************************
025100 000-MAINTAIN-BOOK-MASTER-FILE.
025200
025300     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
025400     OPEN INPUT  BOOKOLD
025500                 BOOKTRAN
025600          OUTPUT  BOOKNEW.
025700     OPEN OUTPUT STATRPT.
025800     CLOSE STATRPT.
025900     OPEN EXTEND STATRPT.
026000     OPEN OUTPUT TRANLOG.
026100     CLOSE TRANLOG.
026200     OPEN EXTEND TRANLOG.
026300     PERFORM 300-MAINTAIN-BOOK-RECORD THRU 300-EXIT
026400         UNTIL ALL-RECORDS-PROCESSED.
026500     PERFORM 900-PRINT-BOOK-STATS THRU 900-EXIT.
026600     CLOSE BOOKOLD
026700           BOOKTRAN
026800           BOOKNEW
026900           STATRPT
027000           TRANLOG.
027100     STOP RUN.
027200
027300*****************************************************************
027400* One-time setup: establish the run date and load the ISBN
027500* duplicate-check table from the old book master before the
027600* match-merge loop begins.
027700*****************************************************************
027800 100-INITIALIZE-RUN.
027900
028000     PERFORM 110-ESTABLISH-RUN-DATE THRU 110-EXIT.
028100     PERFORM 200-LOAD-ISBN-TABLE THRU 200-EXIT.
028200
028300 100-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* Y2K-014 - ACCEPT FROM DATE still returns a 6-digit YYMMDD on
028800* this shop's compiler.  Window the century the way every other
028900* conversion job in this shop was patched in 98/99: two digits
029000* below 50 are 20xx, otherwise 19xx.
029100*****************************************************************
029200 110-ESTABLISH-RUN-DATE.
029300
029400     ACCEPT ACCEPT-DATE FROM DATE.
029500     IF ACCEPT-YY < 50
029600         MOVE 20 TO RUN-CENT
029700     ELSE
029800         MOVE 19 TO RUN-CENT.
029900     MOVE ACCEPT-YY TO RUN-YR.
030000     MOVE ACCEPT-MM TO RUN-MM.
030100     MOVE ACCEPT-DD TO RUN-DD.
030200
030300 110-EXIT.
030400     EXIT.
030500
030600*****************************************************************
030700* Loads every ISBN on the old book master into ISBN-TABLE so
030800* the add/update paragraphs can reject a duplicate ISBN without a
030900* second pass of the master file.
031000*****************************************************************
031100 200-LOAD-ISBN-TABLE.
031200
031300     OPEN INPUT BOOKOLD.
031400 200-LOAD-LOOP.
031500     READ BOOKOLD INTO BOOK-MASTER-RECORD
031600         AT END
031700             GO TO 200-LOAD-DONE.
031800     ADD 1 TO ISBN-TABLE-COUNT.
031900     IF ISBN-TABLE-COUNT > ISBN-TABLE-MAX
032000         DISPLAY "BOOKMAINT - ISBN TABLE FULL, ABORTING RUN"
032100         GO TO 200-LOAD-DONE.
032200     SET ISBN-IDX TO ISBN-TABLE-COUNT.
032300     MOVE BK-ISBN   TO ISBN-TABLE-ISBN(ISBN-IDX).
032400     MOVE BK-BOOK-ID TO ISBN-TABLE-BOOKID(ISBN-IDX).
032500     GO TO 200-LOAD-LOOP.
032600 200-LOAD-DONE.
032700     CLOSE BOOKOLD.
032800
032900 200-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300* Searches the ISBN table for a duplicate.  Returns the matching
033400* book-id in ISBN-SEARCH-SUB's shadow (zero when not found).
033500*****************************************************************
033600 205-SEARCH-ISBN-TABLE.
033700
033800     MOVE ZERO TO ISBN-SEARCH-SUB.
033900     SET ISBN-IDX TO 1.
034000     SEARCH ISBN-ENTRY
034100         AT END
034200             MOVE ZERO TO ISBN-SEARCH-SUB
034300         WHEN ISBN-TABLE-ISBN(ISBN-IDX) = BT-ISBN
034400             MOVE ISBN-TABLE-BOOKID(ISBN-IDX)
034500                 TO ISBN-SEARCH-SUB.
034600
034700 205-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* An update just changed BK-ISBN.  Finds this book's own entry
035200* in the ISBN table (by book-id, which never changes) and moves
035300* the new ISBN into it, so a later transaction this run sees the
035400* changed value instead of the one the book gave up.
035500*****************************************************************
035600 206-UPDATE-ISBN-TABLE-ENTRY.
035700
035800     SET ISBN-IDX TO 1.
035900     SEARCH ISBN-ENTRY
036000         AT END
036100             DISPLAY "BOOKMAINT - NO ISBN TABLE ENTRY FOR "
036200                 BK-BOOK-ID
036300         WHEN ISBN-TABLE-BOOKID(ISBN-IDX) = BK-BOOK-ID
036400             MOVE BK-ISBN TO ISBN-TABLE-ISBN(ISBN-IDX).
036500
036600 206-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000* Standard sequential master/transaction match-merge step.  Reads
037100* whichever of the transaction or old-master record is needed,
037200* compares keys, and routes to the high/low/equal paragraphs.
037300*****************************************************************
037400 300-MAINTAIN-BOOK-RECORD.
037500
037600     MOVE SPACES TO BOOKNEW-RECORD-AREA.
037700     IF NEED-TRANSACTION
037800         PERFORM 310-READ-BOOK-TRANSACTION THRU 310-EXIT
037900         MOVE "N" TO NEED-TRANSACTION-SW.
038000     IF NEED-MASTER
038100         PERFORM 320-READ-OLD-BOOK-MASTER THRU 320-EXIT
038200         MOVE "N" TO NEED-MASTER-SW.
038300     PERFORM 330-MATCH-MASTER-TRAN THRU 330-EXIT.
038400     IF WRITE-MASTER
038500         PERFORM 340-WRITE-NEW-BOOK-MASTER THRU 340-EXIT
038600         MOVE "N" TO WRITE-MASTER-SW.
038700
038800 300-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200* Reads the next book transaction.  HIGH-VALUES on the key
039300* forces this transaction to always lose the match below once
039400* the deck is exhausted, so the master side drains out cleanly.
039500*****************************************************************
039600 310-READ-BOOK-TRANSACTION.
039700
039800     READ BOOKTRAN INTO BOOK-TRANSACTION
039900         AT END
040000             MOVE HIGH-VALUES TO BT-BOOK-ID.
040100
040200 310-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Reads the next old book master record.  HIGH-VALUES on the
040700* key is this match/merge's signal that the old master is
040800* exhausted, same reasoning as 310 on the transaction side.
040900*****************************************************************
041000 320-READ-OLD-BOOK-MASTER.
041100
041200     READ BOOKOLD INTO BOOK-MASTER-RECORD
041300         AT END
041400             MOVE HIGH-VALUES TO BK-BOOK-ID.
041500
041600 320-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* Compares the current master key against the current
042100* transaction key and routes to the HI/LO/EQUAL paragraph that
042200* applies -- the heart of the sequential match/merge.
042300*****************************************************************
042400 330-MATCH-MASTER-TRAN.
042500
042600     IF BK-BOOK-ID > BT-BOOK-ID
042700         PERFORM 350-PROCESS-HI-MASTER THRU 350-EXIT
042800     ELSE
042900         IF BK-BOOK-ID < BT-BOOK-ID
043000             PERFORM 360-PROCESS-LO-MASTER THRU 360-EXIT
043100         ELSE
043200             PERFORM 370-PROCESS-EQUAL-MASTER THRU 370-EXIT.
043300
043400 330-EXIT.
043500     EXIT.
043600
043700*****************************************************************
043800* Writes the current book master record to BOOKNEW and tallies
043900* it into the running statistics counters before the stats
044000* block is printed at CLOSE time.
044100*****************************************************************
044200 340-WRITE-NEW-BOOK-MASTER.
044300
044400     ADD 1 TO TOTAL-BOOK-COUNT.
044500     IF BK-AVAILABLE-COPIES > 0
044600         ADD 1 TO AVAILABLE-BOOK-COUNT
044700     ELSE
044800         ADD 1 TO OUTOFSTOCK-BOOK-COUNT.
044900     IF BK-CATEGORY NOT = SPACES
045000         PERFORM 345-TALLY-CATEGORY THRU 345-EXIT.
045100     WRITE BOOKNEW-RECORD-AREA FROM BOOK-MASTER-RECORD.
045200     IF NOT BOOKNEW-SUCCESSFUL
045300         DISPLAY "BOOKMAINT - WRITE ERROR ON BOOKNEW, ID "
045400             BK-BOOK-ID
045500         SET ALL-RECORDS-PROCESSED TO TRUE.
045600
045700 340-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100* Adds BK-CATEGORY to the distinct-category table the first time
046200* it is seen, for the distinct-category-count statistic.
046300*****************************************************************
046400 345-TALLY-CATEGORY.
046500
046600     SET CATEGORY-IDX TO 1.
046700     SEARCH CATEGORY-ENTRY
046800         AT END
046900             IF CATEGORY-TABLE-COUNT < 200
047000                 ADD 1 TO CATEGORY-TABLE-COUNT
047100                 SET CATEGORY-IDX TO CATEGORY-TABLE-COUNT
047200                 MOVE BK-CATEGORY
047300                     TO CATEGORY-ENTRY(CATEGORY-IDX)
047400                 ADD 1 TO CATEGORY-COUNT
047500         WHEN CATEGORY-ENTRY(CATEGORY-IDX) = BK-CATEGORY
047600             CONTINUE.
047700
047800 345-EXIT.
047900     EXIT.
048000
048100*****************************************************************
048200* The transaction's book-id is lower than every remaining master
048300* key, i.e. there is no master record for it yet.  Only an Add
048400* transaction is legal here; anything else is rejected.
048500*****************************************************************
048600 350-PROCESS-HI-MASTER.
048700
048800     IF ADD-BOOK-RECORD
048900         PERFORM 380-APPLY-ADD-BOOK-TRANSACTION THRU 380-EXIT
049000     ELSE
049100         MOVE "BOOK NOT FOUND" TO REJECT-REASON
049200         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
049300         SET NEED-TRANSACTION TO TRUE.
049400
049500 350-EXIT.
049600     EXIT.
049700
049800*****************************************************************
049900* The old-master record has no matching transaction this run.
050000* Copy it through to the new master unchanged.
050100*****************************************************************
050200 360-PROCESS-LO-MASTER.
050300
050400     SET WRITE-MASTER TO TRUE.
050500     SET NEED-MASTER TO TRUE.
050600
050700 360-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100* Master and transaction book-ids match.  Route to update or
051200* delete based on the transaction code; an Add against an
051300* existing book-id is rejected.
051400*****************************************************************
051500 370-PROCESS-EQUAL-MASTER.
051600
051700     IF BK-BOOK-ID = HIGH-VALUES
051800         SET ALL-RECORDS-PROCESSED TO TRUE
051900     ELSE
052000         IF DELETE-BOOK-RECORD
052100             PERFORM 400-APPLY-DELETE-BOOK-TRANSACTION
052200                 THRU 400-EXIT
052300         ELSE
052400             IF CHANGE-BOOK-RECORD
052500                 PERFORM 410-APPLY-CHANGE-BOOK-TRANSACTION
052600                     THRU 410-EXIT
052700             ELSE
052800                 MOVE "DUPLICATE BOOK-ID ON ADD"
052900                     TO REJECT-REASON
053000                 PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
053100                 SET WRITE-MASTER TO TRUE
053200                 SET NEED-MASTER TO TRUE
053300                 SET NEED-TRANSACTION TO TRUE.
053400
053500 370-EXIT.
053600     EXIT.
053700
053800*****************************************************************
053900* Writes one line to the shared transaction log for the book
054000* transaction just processed.  REJECT-REASON carries the
054100* rejection text; it is blank on an accepted transaction.
054200*****************************************************************
054300 390-LOG-BOOK-TRANSACTION.
054400
054500     MOVE SPACES TO TRANLOG-LINE.
054600     MOVE "BOOK" TO LOG-DOMAIN.
054700     MOVE BT-TRANSACTION-CODE TO LOG-TRAN-CODE.
054800     MOVE BT-BOOK-ID TO LOG-KEY.
054900     IF REJECT-REASON = SPACES
055000         MOVE "ACCEPTED" TO LOG-RESULT
055100     ELSE
055200         MOVE "REJECTED" TO LOG-RESULT
055300         MOVE REJECT-REASON TO LOG-REASON.
055400     WRITE TRANLOG-LINE-AREA FROM TRANLOG-LINE.
055500     MOVE SPACES TO REJECT-REASON.
055600
055700 390-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100* Add book.  Rejects a duplicate ISBN and rejects a total-copies
056200* count under 1; otherwise assigns the new master record, sets
056300* available copies equal to total copies and stamps the run
056400* date as the created date.
056500*****************************************************************
056600 380-APPLY-ADD-BOOK-TRANSACTION.
056700
056800     PERFORM 205-SEARCH-ISBN-TABLE THRU 205-EXIT.
056900     IF ISBN-SEARCH-SUB NOT = ZERO
057000         MOVE "ISBN ALREADY EXISTS" TO REJECT-REASON
057100     ELSE
057200         IF BT-TOTAL-COPIES < 1
057300             MOVE "TOTAL COPIES MUST BE AT LEAST 1"
057400                 TO REJECT-REASON.
057500     IF REJECT-REASON NOT = SPACES
057600         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
057700         SET NEED-TRANSACTION TO TRUE
057800     ELSE
057900         MOVE BT-BOOK-ID        TO BK-BOOK-ID
058000         MOVE BT-TITLE          TO BK-TITLE
058100         MOVE BT-AUTHOR         TO BK-AUTHOR
058200         MOVE BT-ISBN           TO BK-ISBN
058300         MOVE BT-PUBLISHER      TO BK-PUBLISHER-NAME
058400         MOVE BT-PUBLISHED-YEAR TO BK-PUBLISHED-YEAR
058500         MOVE BT-CATEGORY       TO BK-CATEGORY
058600         MOVE BT-TOTAL-COPIES   TO BK-TOTAL-COPIES
058700         MOVE BT-TOTAL-COPIES   TO BK-AVAILABLE-COPIES
058800         MOVE RUN-DATE       TO BK-CREATED-DATE
058900         ADD 1 TO ISBN-TABLE-COUNT
059000         SET ISBN-IDX TO ISBN-TABLE-COUNT
059100         MOVE BK-ISBN   TO ISBN-TABLE-ISBN(ISBN-IDX)
059200         MOVE BK-BOOK-ID TO ISBN-TABLE-BOOKID(ISBN-IDX)
059300         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
059400         SET WRITE-MASTER TO TRUE
059500         SET NEED-TRANSACTION TO TRUE.
059600
059700 380-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100* Delete book.  Rejected when any copy is currently on loan
060200* (total copies exceeds available copies); otherwise the record
060300* is simply not written through to the new master.
060400*****************************************************************
060500 400-APPLY-DELETE-BOOK-TRANSACTION.
060600
060700     IF BK-TOTAL-COPIES - BK-AVAILABLE-COPIES > 0
060800         MOVE "CANNOT DELETE BOOK WITH ACTIVE LOANS"
060900             TO REJECT-REASON
061000         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
061100         SET WRITE-MASTER TO TRUE
061200         SET NEED-MASTER TO TRUE
061300         SET NEED-TRANSACTION TO TRUE
061400     ELSE
061500         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
061600         SET NEED-MASTER TO TRUE
061700         SET NEED-TRANSACTION TO TRUE.
061800
061900 400-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300* Update book.  Re-checks the ISBN only when it is being changed,
062400* rejects a total-copies count under 1, reconciles available
062500* copies by the same delta as total copies, and rejects the
062600* whole transaction when that delta would drive available
062700* copies negative.
062800*****************************************************************
062900 410-APPLY-CHANGE-BOOK-TRANSACTION.
063000
063100     MOVE ZERO TO COPY-DELTA.
063200     IF BT-ISBN NOT = SPACES AND BT-ISBN NOT = BK-ISBN
063300         PERFORM 205-SEARCH-ISBN-TABLE THRU 205-EXIT
063400         IF ISBN-SEARCH-SUB NOT = ZERO
063500             MOVE "ISBN ALREADY EXISTS" TO REJECT-REASON.
063600     IF REJECT-REASON = SPACES
063700         IF BT-TOTAL-COPIES < 1
063800             MOVE "TOTAL COPIES MUST BE AT LEAST 1"
063900                 TO REJECT-REASON
064000         ELSE
064100             COMPUTE COPY-DELTA =
064200                 BT-TOTAL-COPIES - BK-TOTAL-COPIES
064300             COMPUTE NEW-AVAILABLE =
064400                 BK-AVAILABLE-COPIES + COPY-DELTA
064500             IF NEW-AVAILABLE < 0
064600                 MOVE SHRINK-MSG TO REJECT-REASON.
064700     IF REJECT-REASON NOT = SPACES
064800         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
064900         SET WRITE-MASTER TO TRUE
065000         SET NEED-MASTER TO TRUE
065100         SET NEED-TRANSACTION TO TRUE
065200     ELSE
065300         IF BT-TITLE NOT = SPACES
065400             MOVE BT-TITLE TO BK-TITLE.
065500         IF BT-AUTHOR NOT = SPACES
065600             MOVE BT-AUTHOR TO BK-AUTHOR.
065700         IF BT-ISBN NOT = SPACES
065800             MOVE BT-ISBN TO BK-ISBN
065900             PERFORM 206-UPDATE-ISBN-TABLE-ENTRY THRU 206-EXIT.
066000         IF BT-PUBLISHER NOT = SPACES
066100             MOVE BT-PUBLISHER TO BK-PUBLISHER-NAME.
066200         IF BT-PUBLISHED-YEAR NOT = ZERO
066300             MOVE BT-PUBLISHED-YEAR TO BK-PUBLISHED-YEAR.
066400         IF BT-CATEGORY NOT = SPACES
066500             MOVE BT-CATEGORY TO BK-CATEGORY.
066600         MOVE BT-TOTAL-COPIES TO BK-TOTAL-COPIES
066700         MOVE NEW-AVAILABLE TO BK-AVAILABLE-COPIES
066800         PERFORM 390-LOG-BOOK-TRANSACTION THRU 390-EXIT
066900         SET WRITE-MASTER TO TRUE
067000         SET NEED-MASTER TO TRUE
067100         SET NEED-TRANSACTION TO TRUE.
067200
067300 410-EXIT.
067400     EXIT.
067500
067600*****************************************************************
067700* Prints the book-statistics block to the shared STATRPT file:
067800* total books, books available, books out of stock, and the
067900* distinct category count accumulated while the new master was
068000* written.
068100*****************************************************************
068200 900-PRINT-BOOK-STATS.
068300
068400     MOVE SPACES TO STATRPT-LINE.
068500     MOVE "BOOK STATISTICS" TO STATRPT-LABEL.
068600     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
068700     MOVE SPACES TO STATRPT-LINE.
068800     MOVE "  TOTAL BOOKS. . . . . . . . . . . . . ."
068900         TO STATRPT-LABEL.
069000     MOVE TOTAL-BOOK-COUNT TO STATRPT-VALUE.
069100     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
069200     MOVE SPACES TO STATRPT-LINE.
069300     MOVE "  BOOKS WITH COPIES AVAILABLE. . . . . ."
069400         TO STATRPT-LABEL.
069500     MOVE AVAILABLE-BOOK-COUNT TO STATRPT-VALUE.
069600     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
069700     MOVE SPACES TO STATRPT-LINE.
069800     MOVE "  BOOKS OUT OF STOCK . . . . . . . . . ."
069900         TO STATRPT-LABEL.
070000     MOVE OUTOFSTOCK-BOOK-COUNT TO STATRPT-VALUE.
070100     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
070200     MOVE SPACES TO STATRPT-LINE.
070300     MOVE "  DISTINCT CATEGORIES. . . . . . . . . ."
070400         TO STATRPT-LABEL.
070500     MOVE CATEGORY-COUNT TO STATRPT-VALUE.
070600     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
070700     MOVE SPACES TO STATRPT-LINE-AREA.
070800     WRITE STATRPT-LINE-AREA.
070900
071000 900-EXIT.
071100     EXIT.
