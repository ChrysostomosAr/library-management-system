000100*****************************************************************
000200* Title..........: BORRMAINT - Borrower Maintenance
000300* Programmer.....: L. Hutchins
000400* Date...........: 5-04-87
000500* Installation...: CIRCULATION SYSTEMS GROUP
000600* Program Desc...: Updates the borrower master file from a deck
000700*                  of Add/Change/Deactivate transactions, checking
000800*                  username and e-mail uniqueness and restricting
000900*                  role values, then appends the borrower
001000*                  statistics block and this run's transaction
001100*                  log.
001200* File Desc......: Sole source member for this program.
001300*****************************************************************
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID. BORRMAINT.
001800 AUTHOR. L. HUTCHINS.
001900 INSTALLATION. CIRCULATION SYSTEMS GROUP.
002000 DATE-WRITTEN. 05-04-1987.
002100 DATE-COMPILED.
002200 SECURITY. UNCLASSIFIED - LIBRARY SYSTEMS INTERNAL USE ONLY.
002300
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 05-04-87  LMH  ORIG     INITIAL WRITE FOR CIRCULATION CONVERSION
002800* 05-29-87  LMH  ORIG     USERNAME/EMAIL DUPLICATE TABLES ADDED
002900* 08-11-88  RJO  WO-0198  ROLE VALIDATION ON CHANGE TRANSACTIONS
003000* 02-02-89  TPK  WO-0266  DEACTIVATE REPLACES HARD DELETE
003100* 07-19-90  LMH  WO-0349  BORROWER STATISTICS BLOCK ADDED
003200* 10-30-91  RJO  WO-0421  PER-ROLE COUNTS SPLIT OUT OF TOTAL
003300* 03-15-93  TPK  WO-0497  TRANSACTION LOG WRITTEN FOR EVERY TRAN
003400* 12-29-98  TPK  Y2K-014  CENTURY WINDOW ON ACCEPT FROM DATE
003500* 03-08-99  TPK  Y2K-014  VERIFIED 8-DIGIT DATES THROUGH ROLLOVER
003600* 07-19-01  LMH  WO-0709  STATRPT NOW SHARED ACROSS THE THREE RUNS
003700* 09-12-04  RJO  WO-0781  USERNAME/EMAIL TABLE SIZE RAISED TO 4000
003800*-----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-4341.
004500 OBJECT-COMPUTER. IBM-4341.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS BORR-ROLE-CODE IS "M" "L" "A"
004900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005000
005100 INPUT-OUTPUT SECTION.
005200
005300*-----------------------------------------------------------------
005400* USEROLD/USERTRAN/USERNEW are the sequential match/merge set;
005500* STATRPT and TRANLOG are shared EXTEND files this run appends
005600* to alongside BOOKMAINT and LOANPROC, so each program's stats
005700* block and transaction log land in the same nightly reports.
005800*-----------------------------------------------------------------
005900 FILE-CONTROL.
006000     SELECT USEROLD  ASSIGN TO USEROLD
006100                     FILE STATUS IS USEROLD-FILE-STATUS.
006200     SELECT USERTRAN ASSIGN TO USERTRAN
006300                     FILE STATUS IS USERTRAN-FILE-STATUS.
006400     SELECT USERNEW  ASSIGN TO USERNEW
006500                     FILE STATUS IS USERNEW-FILE-STATUS.
006600     SELECT STATRPT  ASSIGN TO STATRPT
006700                     FILE STATUS IS STATRPT-FILE-STATUS.
006800     SELECT TRANLOG  ASSIGN TO TRANLOG
006900                     FILE STATUS IS TRANLOG-FILE-STATUS.
007000
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD  USEROLD
007600     LABEL RECORDS ARE STANDARD.
007700
007800 01  USEROLD-RECORD-AREA         PIC X(119).
007900
008000 FD  USERTRAN
008100     LABEL RECORDS ARE STANDARD.
008200
008300 01  USERTRAN-RECORD-AREA        PIC X(112).
008400
008500 FD  USERNEW
008600     LABEL RECORDS ARE STANDARD.
008700
008800 01  USERNEW-RECORD-AREA         PIC X(119).
008900
009000 FD  STATRPT
009100     LABEL RECORDS ARE STANDARD.
009200
009300 01  STATRPT-LINE-AREA           PIC X(132).
009400
009500 FD  TRANLOG
009600     LABEL RECORDS ARE STANDARD.
009700
009800 01  TRANLOG-LINE-AREA           PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  FILE-STATUS-FIELDS.
010300     05  USEROLD-FILE-STATUS     PIC X(02).
010400         88  USEROLD-SUCCESSFUL        VALUE "00".
010500     05  USERTRAN-FILE-STATUS    PIC X(02).
010600         88  USERTRAN-SUCCESSFUL       VALUE "00".
010700     05  USERNEW-FILE-STATUS     PIC X(02).
010800         88  USERNEW-SUCCESSFUL        VALUE "00".
010900     05  STATRPT-FILE-STATUS     PIC X(02).
011000         88  STATRPT-SUCCESSFUL        VALUE "00".
011100     05  TRANLOG-FILE-STATUS     PIC X(02).
011200         88  TRANLOG-SUCCESSFUL        VALUE "00".
011300
011400 01  SWITCHES.
011500     05  ALL-RECORDS-PROCESSED-SW PIC X VALUE "N".
011600         88  ALL-RECORDS-PROCESSED       VALUE "Y".
011700     05  NEED-TRANSACTION-SW      PIC X VALUE "Y".
011800         88  NEED-TRANSACTION            VALUE "Y".
011900     05  NEED-MASTER-SW           PIC X VALUE "Y".
012000         88  NEED-MASTER                 VALUE "Y".
012100     05  WRITE-MASTER-SW          PIC X VALUE "N".
012200         88  WRITE-MASTER                VALUE "Y".
012300
012400 01  RUN-DATE-FIELDS.
012500     05  ACCEPT-DATE           PIC 9(06).
012600     05  ACCEPT-DATE-R REDEFINES ACCEPT-DATE.
012700         10  ACCEPT-YY         PIC 9(02).
012800         10  ACCEPT-MM         PIC 9(02).
012900         10  ACCEPT-DD         PIC 9(02).
013000     05  RUN-DATE              PIC 9(08).
013100     05  RUN-DATE-R REDEFINES RUN-DATE.
013200         10  RUN-CCYY.
013300             15  RUN-CENT      PIC 9(02).
013400             15  RUN-YR        PIC 9(02).
013500         10  RUN-MM            PIC 9(02).
013600         10  RUN-DD            PIC 9(02).
013700
013800 01  USER-MASTER-RECORD.
013900     05  UR-USER-ID               PIC 9(09).
014000     05  UR-USERNAME              PIC X(20).
014100     05  UR-EMAIL                 PIC X(40).
014200     05  UR-FIRST-NAME            PIC X(20).
014300     05  UR-LAST-NAME.
014400         10  UR-LAST-NAME-TEXT    PIC X(19).
014500         10  FILLER               PIC X(01).
014600     05  UR-ROLE                  PIC X(01).
014700         88  UR-ROLE-MEMBER             VALUE "M".
014800         88  UR-ROLE-LIBRARIAN          VALUE "L".
014900         88  UR-ROLE-ADMIN              VALUE "A".
015000     05  UR-ACTIVE-FLAG            PIC X(01).
015100         88  UR-IS-ACTIVE               VALUE "Y".
015200     05  UR-CREATED-DATE           PIC 9(08).
015300     05  UR-CREATED-DATE-R REDEFINES UR-CREATED-DATE.
015400         10  UR-CREATED-CCYY      PIC 9(04).
015500         10  UR-CREATED-MM        PIC 9(02).
015600         10  UR-CREATED-DD        PIC 9(02).
015700
015800 01  USER-TRANSACTION.
015900     05  UT-TRANSACTION-CODE      PIC X(01).
016000         88  ADD-BORROWER-RECORD        VALUE "A".
016100         88  CHANGE-BORROWER-RECORD     VALUE "C".
016200         88  DEACT-BORROWER-RECORD      VALUE "D".
016300     05  UT-USER-ID                PIC 9(09).
016400     05  UT-USERNAME                PIC X(20).
016500     05  UT-EMAIL                   PIC X(40).
016600     05  UT-EMAIL-R REDEFINES UT-EMAIL.
016700         10  UT-EMAIL-FIRST-CHAR    PIC X(01).
016800         10  FILLER                 PIC X(39).
016900     05  UT-FIRST-NAME              PIC X(20).
017000     05  UT-LAST-NAME                PIC X(20).
017100     05  UT-ROLE                    PIC X(01).
017200     05  UT-ACTIVE-FLAG              PIC X(01).
017300
017400*-----------------------------------------------------------------
017500* KEY-TABLE-CONTROLS / USERNAME-TABLE / EMAIL-TABLE hold every
017600* username and email already on the old master, loaded once by
017700* 200-LOAD-BORROWER-KEY-TABLES, so an add or a username/email-
017800* changing update can be rejected as a duplicate within this
017900* run without a second pass over USEROLD.
018000*-----------------------------------------------------------------
018100 01  KEY-TABLE-CONTROLS.
018200     05  USERNAME-TABLE-COUNT    PIC S9(04) COMP VALUE ZERO.
018300     05  EMAIL-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
018400     05  KEY-TABLE-MAX           PIC S9(04) COMP VALUE +4000.
018500     05  USERNAME-SEARCH-SUB     PIC S9(04) COMP.
018600     05  EMAIL-SEARCH-SUB        PIC S9(04) COMP.
018700
018800 01  USERNAME-TABLE.
018900     05  USERNAME-ENTRY OCCURS 4000 TIMES
019000                         INDEXED BY USERNAME-IDX.
019100         10  USERNAME-TABLE-NAME PIC X(20).
019200         10  USERNAME-TABLE-ID   PIC 9(09).
019300
019400 01  EMAIL-TABLE.
019500     05  EMAIL-ENTRY OCCURS 4000 TIMES
019600                      INDEXED BY EMAIL-IDX.
019700         10  EMAIL-TABLE-EMAIL   PIC X(40).
019800         10  EMAIL-TABLE-ID      PIC 9(09).
019900
020000* Tallied as each borrower is written to USERNEW; 900-PRINT-
020100* BORROWER-STATS prints this block to the shared STATRPT file.
020200 01  BORROWER-STAT-COUNTERS.
020300     05  TOTAL-BORROWER-COUNT    PIC S9(07) COMP VALUE ZERO.
020400     05  MEMBER-COUNT            PIC S9(07) COMP VALUE ZERO.
020500     05  LIBRARIAN-COUNT         PIC S9(07) COMP VALUE ZERO.
020600     05  ADMIN-COUNT             PIC S9(07) COMP VALUE ZERO.
020700
020800 77  REJECT-REASON               PIC X(60) VALUE SPACES.
020900
021000 01  STATRPT-LINE.
021100     05  STATRPT-LABEL          PIC X(40).
021200     05  STATRPT-VALUE          PIC ZZ,ZZZ,ZZ9.
021300     05  FILLER                    PIC X(82).
021400
021500 01  TRANLOG-LINE.
021600     05  LOG-DOMAIN             PIC X(04).
021700     05  FILLER                    PIC X(01).
021800     05  LOG-TRAN-CODE          PIC X(01).
021900     05  FILLER                    PIC X(01).
022000     05  LOG-KEY                PIC 9(09).
022100     05  FILLER                    PIC X(01).
022200     05  LOG-RESULT             PIC X(08).
022300     05  FILLER                    PIC X(01).
022400     05  LOG-REASON             PIC X(60).
022500     05  FILLER                    PIC X(46).
022600
022700 PROCEDURE DIVISION.
022800
022900*****************************************************************
023000* Opens the old borrower master, the borrower transaction deck,
023100* the new borrower master and the shared statistics/log print
023200* files, drives the match-merge loop until the transaction deck
023300* is exhausted, then prints the borrower statistics block.
023400*****************************************************************
023500 000-MAINTAIN-BORROWER-MASTER-FILE.
023600
023700     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
023800     OPEN INPUT  USEROLD
023900                 USERTRAN
024000          OUTPUT  USERNEW.
024100     OPEN EXTEND STATRPT.
024200     OPEN EXTEND TRANLOG.
024300     PERFORM 300-MAINTAIN-BORROWER-RECORD THRU 300-EXIT
024400         UNTIL ALL-RECORDS-PROCESSED.
024500     PERFORM 900-PRINT-BORROWER-STATS THRU 900-EXIT.
024600     CLOSE USEROLD
024700           USERTRAN
024800           USERNEW
024900           STATRPT
025000           TRANLOG.
025100     STOP RUN.
025200
025300*****************************************************************
025400* One-time setup: establish the run date and load the username
025500* and e-mail duplicate-check tables from the old borrower master.
025600*****************************************************************
025700 100-INITIALIZE-RUN.
025800
025900     PERFORM 110-ESTABLISH-RUN-DATE THRU 110-EXIT.
026000     PERFORM 200-LOAD-BORROWER-KEY-TABLES THRU 200-EXIT.
026100
026200 100-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600* Y2K-014 - ACCEPT FROM DATE still returns a 6-digit YYMMDD on
026700* this shop's compiler.  Window the century the way every other
026800* conversion job in this shop was patched in 98/99.
026900*****************************************************************
027000 110-ESTABLISH-RUN-DATE.
027100
027200     ACCEPT ACCEPT-DATE FROM DATE.
027300     IF ACCEPT-YY < 50
027400         MOVE 20 TO RUN-CENT
027500     ELSE
027600         MOVE 19 TO RUN-CENT.
027700     MOVE ACCEPT-YY TO RUN-YR.
027800     MOVE ACCEPT-MM TO RUN-MM.
027900     MOVE ACCEPT-DD TO RUN-DD.
028000
028100 110-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500* Loads every USERNAME and EMAIL on the old borrower master into
028600* USERNAME-TABLE and EMAIL-TABLE for the uniqueness checks.
028700*****************************************************************
028800 200-LOAD-BORROWER-KEY-TABLES.
028900
029000     OPEN INPUT USEROLD.
029100 200-LOAD-LOOP.
029200     READ USEROLD INTO USER-MASTER-RECORD
029300         AT END
029400             GO TO 200-LOAD-DONE.
029500     ADD 1 TO USERNAME-TABLE-COUNT.
029600     ADD 1 TO EMAIL-TABLE-COUNT.
029700     IF USERNAME-TABLE-COUNT > KEY-TABLE-MAX
029800         DISPLAY "BORRMAINT - KEY TABLE FULL, ABORTING RUN"
029900         GO TO 200-LOAD-DONE.
030000     SET USERNAME-IDX TO USERNAME-TABLE-COUNT.
030100     SET EMAIL-IDX    TO EMAIL-TABLE-COUNT.
030200     MOVE UR-USERNAME TO USERNAME-TABLE-NAME(USERNAME-IDX).
030300     MOVE UR-USER-ID  TO USERNAME-TABLE-ID(USERNAME-IDX).
030400     MOVE UR-EMAIL    TO EMAIL-TABLE-EMAIL(EMAIL-IDX).
030500     MOVE UR-USER-ID  TO EMAIL-TABLE-ID(EMAIL-IDX).
030600     GO TO 200-LOAD-LOOP.
030700 200-LOAD-DONE.
030800     CLOSE USEROLD.
030900
031000 200-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* Searches the username table for a duplicate of UT-USERNAME.
031500*****************************************************************
031600 210-SEARCH-USERNAME-TABLE.
031700
031800     MOVE ZERO TO USERNAME-SEARCH-SUB.
031900     SET USERNAME-IDX TO 1.
032000     SEARCH USERNAME-ENTRY
032100         AT END
032200             MOVE ZERO TO USERNAME-SEARCH-SUB
032300         WHEN USERNAME-TABLE-NAME(USERNAME-IDX)
032400                 = UT-USERNAME
032500             MOVE USERNAME-TABLE-ID(USERNAME-IDX)
032600                 TO USERNAME-SEARCH-SUB.
032700
032800 210-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200* Searches the e-mail table for a duplicate of UT-EMAIL.
033300*****************************************************************
033400 215-SEARCH-EMAIL-TABLE.
033500
033600     MOVE ZERO TO EMAIL-SEARCH-SUB.
033700     SET EMAIL-IDX TO 1.
033800     SEARCH EMAIL-ENTRY
033900         AT END
034000             MOVE ZERO TO EMAIL-SEARCH-SUB
034100         WHEN EMAIL-TABLE-EMAIL(EMAIL-IDX) = UT-EMAIL
034200             MOVE EMAIL-TABLE-ID(EMAIL-IDX)
034300                 TO EMAIL-SEARCH-SUB.
034400
034500 215-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* An update just changed UR-USERNAME.  Finds this borrower's own
035000* entry in the username table (by user-id, which never changes)
035100* and moves the new username into it, so a later transaction
035200* this run sees the changed value instead of the one given up.
035300*****************************************************************
035400 216-UPDATE-USERNAME-TABLE-ENTRY.
035500
035600     SET USERNAME-IDX TO 1.
035700     SEARCH USERNAME-ENTRY
035800         AT END
035900             DISPLAY "BORRMAINT - NO USERNAME TABLE ENTRY FOR "
036000                 UR-USER-ID
036100         WHEN USERNAME-TABLE-ID(USERNAME-IDX) = UR-USER-ID
036200             MOVE UR-USERNAME
036300                 TO USERNAME-TABLE-NAME(USERNAME-IDX).
036400
036500 216-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900* Same idea as 216 above, for a changed UR-EMAIL against the
037000* e-mail table.
037100*****************************************************************
037200 217-UPDATE-EMAIL-TABLE-ENTRY.
037300
037400     SET EMAIL-IDX TO 1.
037500     SEARCH EMAIL-ENTRY
037600         AT END
037700             DISPLAY "BORRMAINT - NO EMAIL TABLE ENTRY FOR "
037800                 UR-USER-ID
037900         WHEN EMAIL-TABLE-ID(EMAIL-IDX) = UR-USER-ID
038000             MOVE UR-EMAIL TO EMAIL-TABLE-EMAIL(EMAIL-IDX).
038100
038200 217-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* Standard sequential master/transaction match-merge step.
038700*****************************************************************
038800 300-MAINTAIN-BORROWER-RECORD.
038900
039000     MOVE SPACES TO USERNEW-RECORD-AREA.
039100     IF NEED-TRANSACTION
039200         PERFORM 310-READ-BORROWER-TRANSACTION THRU 310-EXIT
039300         MOVE "N" TO NEED-TRANSACTION-SW.
039400     IF NEED-MASTER
039500         PERFORM 320-READ-OLD-BORROWER-MASTER THRU 320-EXIT
039600         MOVE "N" TO NEED-MASTER-SW.
039700     PERFORM 330-MATCH-MASTER-TRAN THRU 330-EXIT.
039800     IF WRITE-MASTER
039900         PERFORM 340-WRITE-NEW-BORROWER-MASTER THRU 340-EXIT
040000         MOVE "N" TO WRITE-MASTER-SW.
040100
040200 300-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Reads the next borrower transaction.  HIGH-VALUES on the key
040700* forces this transaction to always lose the match below once
040800* the deck is exhausted, so the master side drains out cleanly.
040900*****************************************************************
041000 310-READ-BORROWER-TRANSACTION.
041100
041200     READ USERTRAN INTO USER-TRANSACTION
041300         AT END
041400             MOVE HIGH-VALUES TO UT-USER-ID.
041500
041600 310-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* Reads the next old borrower master record.  HIGH-VALUES on
042100* the key is this match/merge's signal that the old master is
042200* exhausted, same reasoning as 310 on the transaction side.
042300*****************************************************************
042400 320-READ-OLD-BORROWER-MASTER.
042500
042600     READ USEROLD INTO USER-MASTER-RECORD
042700         AT END
042800             MOVE HIGH-VALUES TO UR-USER-ID.
042900
043000 320-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* Compares the current master key against the current
043500* transaction key and routes to the HI/LO/EQUAL paragraph that
043600* applies -- the heart of the sequential match/merge.
043700*****************************************************************
043800 330-MATCH-MASTER-TRAN.
043900
044000     IF UR-USER-ID > UT-USER-ID
044100         PERFORM 350-PROCESS-HI-MASTER THRU 350-EXIT
044200     ELSE
044300         IF UR-USER-ID < UT-USER-ID
044400             PERFORM 360-PROCESS-LO-MASTER THRU 360-EXIT
044500         ELSE
044600             PERFORM 370-PROCESS-EQUAL-MASTER THRU 370-EXIT.
044700
044800 330-EXIT.
044900     EXIT.
045000
045100*****************************************************************
045200* Writes the current borrower master record to USERNEW and
045300* tallies it into the running per-role statistics counters
045400* before the stats block is printed at CLOSE time.
045500*****************************************************************
045600 340-WRITE-NEW-BORROWER-MASTER.
045700
045800     ADD 1 TO TOTAL-BORROWER-COUNT.
045900     IF UR-ROLE-MEMBER
046000         ADD 1 TO MEMBER-COUNT
046100     ELSE
046200         IF UR-ROLE-LIBRARIAN
046300             ADD 1 TO LIBRARIAN-COUNT
046400         ELSE
046500             IF UR-ROLE-ADMIN
046600                 ADD 1 TO ADMIN-COUNT.
046700     WRITE USERNEW-RECORD-AREA FROM USER-MASTER-RECORD.
046800     IF NOT USERNEW-SUCCESSFUL
046900         DISPLAY "BORRMAINT - WRITE ERROR ON USERNEW, ID "
047000             UR-USER-ID
047100         SET ALL-RECORDS-PROCESSED TO TRUE.
047200
047300 340-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700* No master record exists yet for this transaction's user-id.
047800* Only an Add transaction is legal here.
047900*****************************************************************
048000 350-PROCESS-HI-MASTER.
048100
048200     IF ADD-BORROWER-RECORD
048300         PERFORM 380-APPLY-ADD-BORROWER-TRANSACTION THRU 380-EXIT
048400     ELSE
048500         MOVE "BORROWER NOT FOUND" TO REJECT-REASON
048600         PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT
048700         SET NEED-TRANSACTION TO TRUE.
048800
048900 350-EXIT.
049000     EXIT.
049100
049200*****************************************************************
049300* The old-master record has no matching transaction this run.
049400* Copy it through to the new master unchanged.
049500*****************************************************************
049600 360-PROCESS-LO-MASTER.
049700
049800     SET WRITE-MASTER TO TRUE.
049900     SET NEED-MASTER TO TRUE.
050000
050100 360-EXIT.
050200     EXIT.
050300
050400*****************************************************************
050500* Master and transaction user-ids match.  Route to update or
050600* deactivate based on the transaction code; an Add against an
050700* existing user-id is rejected.
050800*****************************************************************
050900 370-PROCESS-EQUAL-MASTER.
051000
051100     IF UR-USER-ID = HIGH-VALUES
051200         SET ALL-RECORDS-PROCESSED TO TRUE
051300     ELSE
051400         IF DEACT-BORROWER-RECORD
051500             PERFORM 405-APPLY-DEACTIVATE-BORROWER-TRAN
051600                 THRU 405-EXIT
051700         ELSE
051800             IF CHANGE-BORROWER-RECORD
051900                 PERFORM 410-APPLY-CHANGE-BORROWER-TRAN
052000                     THRU 410-EXIT
052100             ELSE
052200                 MOVE "DUPLICATE USER-ID ON ADD"
052300                     TO REJECT-REASON
052400                 PERFORM 390-LOG-BORROWER-TRANSACTION
052500                     THRU 390-EXIT
052600                 SET WRITE-MASTER TO TRUE
052700                 SET NEED-MASTER TO TRUE
052800                 SET NEED-TRANSACTION TO TRUE.
052900
053000 370-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* Writes one line to the shared transaction log for the borrower
053500* transaction just processed.
053600*****************************************************************
053700 390-LOG-BORROWER-TRANSACTION.
053800
053900     MOVE SPACES TO TRANLOG-LINE.
054000     MOVE "USER" TO LOG-DOMAIN.
054100     MOVE UT-TRANSACTION-CODE TO LOG-TRAN-CODE.
054200     MOVE UT-USER-ID TO LOG-KEY.
054300     IF REJECT-REASON = SPACES
054400         MOVE "ACCEPTED" TO LOG-RESULT
054500     ELSE
054600         MOVE "REJECTED" TO LOG-RESULT
054700         MOVE REJECT-REASON TO LOG-REASON.
054800     WRITE TRANLOG-LINE-AREA FROM TRANLOG-LINE.
054900     MOVE SPACES TO REJECT-REASON.
055000
055100 390-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500* Add borrower.  Rejects a duplicate USERNAME or EMAIL; otherwise
055600* assigns the new master record with role MEMBER and ACTIVE-FLAG
055700* 'Y' and stamps the run date as the created date.
055800*****************************************************************
055900 380-APPLY-ADD-BORROWER-TRANSACTION.
056000
056100     PERFORM 210-SEARCH-USERNAME-TABLE THRU 210-EXIT.
056200     PERFORM 215-SEARCH-EMAIL-TABLE THRU 215-EXIT.
056300     IF USERNAME-SEARCH-SUB NOT = ZERO
056400         MOVE "USERNAME ALREADY EXISTS" TO REJECT-REASON
056500     ELSE
056600         IF EMAIL-SEARCH-SUB NOT = ZERO
056700             MOVE "EMAIL ALREADY EXISTS" TO REJECT-REASON.
056800     IF REJECT-REASON NOT = SPACES
056900         PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT
057000         SET NEED-TRANSACTION TO TRUE
057100     ELSE
057200         MOVE UT-USER-ID    TO UR-USER-ID
057300         MOVE UT-USERNAME   TO UR-USERNAME
057400         MOVE UT-EMAIL      TO UR-EMAIL
057500         MOVE UT-FIRST-NAME TO UR-FIRST-NAME
057600         MOVE UT-LAST-NAME  TO UR-LAST-NAME-TEXT
057700         MOVE "M"           TO UR-ROLE
057800         MOVE "Y"           TO UR-ACTIVE-FLAG
057900         MOVE RUN-DATE   TO UR-CREATED-DATE
058000         ADD 1 TO USERNAME-TABLE-COUNT
058100         ADD 1 TO EMAIL-TABLE-COUNT
058200         SET USERNAME-IDX TO USERNAME-TABLE-COUNT
058300         SET EMAIL-IDX    TO EMAIL-TABLE-COUNT
058400         MOVE UR-USERNAME
058500             TO USERNAME-TABLE-NAME(USERNAME-IDX)
058600         MOVE UR-USER-ID TO USERNAME-TABLE-ID(USERNAME-IDX)
058700         MOVE UR-EMAIL   TO EMAIL-TABLE-EMAIL(EMAIL-IDX)
058800         MOVE UR-USER-ID TO EMAIL-TABLE-ID(EMAIL-IDX)
058900         PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT
059000         SET WRITE-MASTER TO TRUE
059100         SET NEED-TRANSACTION TO TRUE.
059200
059300 380-EXIT.
059400     EXIT.
059500
059600*****************************************************************
059700* Deactivate borrower (soft delete).  The record stays on the
059800* master; only ACTIVE-FLAG is flipped to 'N'.
059900*****************************************************************
060000 405-APPLY-DEACTIVATE-BORROWER-TRAN.
060100
060200     MOVE "N" TO UR-ACTIVE-FLAG.
060300     PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT.
060400     SET WRITE-MASTER TO TRUE.
060500     SET NEED-MASTER TO TRUE.
060600     SET NEED-TRANSACTION TO TRUE.
060700
060800 405-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200* Update borrower.  Re-checks USERNAME/EMAIL only when changed,
061300* validates a supplied role is MEMBER/LIBRARIAN/ADMIN, and may
061400* set the active flag.
061500*****************************************************************
061600 410-APPLY-CHANGE-BORROWER-TRAN.
061700
061800     IF UT-USERNAME NOT = SPACES AND UT-USERNAME NOT = UR-USERNAME
061900         PERFORM 210-SEARCH-USERNAME-TABLE THRU 210-EXIT
062000         IF USERNAME-SEARCH-SUB NOT = ZERO
062100             MOVE "USERNAME ALREADY EXISTS" TO REJECT-REASON.
062200     IF REJECT-REASON = SPACES
062300         IF UT-EMAIL NOT = SPACES AND UT-EMAIL NOT = UR-EMAIL
062400             PERFORM 215-SEARCH-EMAIL-TABLE THRU 215-EXIT
062500             IF EMAIL-SEARCH-SUB NOT = ZERO
062600                 MOVE "EMAIL ALREADY EXISTS" TO REJECT-REASON.
062700     IF REJECT-REASON = SPACES
062800         IF UT-ROLE NOT = SPACES
062900             IF UT-ROLE NOT = "M" AND UT-ROLE NOT = "L"
063000                     AND UT-ROLE NOT = "A"
063100                 MOVE "INVALID ROLE" TO REJECT-REASON.
063200     IF REJECT-REASON NOT = SPACES
063300         PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT
063400         SET WRITE-MASTER TO TRUE
063500         SET NEED-MASTER TO TRUE
063600         SET NEED-TRANSACTION TO TRUE
063700     ELSE
063800         IF UT-USERNAME NOT = SPACES
063900             MOVE UT-USERNAME TO UR-USERNAME
064000             PERFORM 216-UPDATE-USERNAME-TABLE-ENTRY
064100                 THRU 216-EXIT.
064200         IF UT-EMAIL NOT = SPACES
064300             MOVE UT-EMAIL TO UR-EMAIL
064400             PERFORM 217-UPDATE-EMAIL-TABLE-ENTRY THRU 217-EXIT.
064500         IF UT-FIRST-NAME NOT = SPACES
064600             MOVE UT-FIRST-NAME TO UR-FIRST-NAME.
064700         IF UT-LAST-NAME NOT = SPACES
064800             MOVE UT-LAST-NAME TO UR-LAST-NAME-TEXT.
064900         IF UT-ROLE NOT = SPACES
065000             MOVE UT-ROLE TO UR-ROLE.
065100         IF UT-ACTIVE-FLAG NOT = SPACES
065200             MOVE UT-ACTIVE-FLAG TO UR-ACTIVE-FLAG.
065300         PERFORM 390-LOG-BORROWER-TRANSACTION THRU 390-EXIT
065400         SET WRITE-MASTER TO TRUE
065500         SET NEED-MASTER TO TRUE
065600         SET NEED-TRANSACTION TO TRUE.
065700
065800 410-EXIT.
065900     EXIT.
066000
066100*****************************************************************
066200* Prints the borrower-statistics block to the shared STATRPT
066300* file: total borrowers, members, librarians, admins.
066400*****************************************************************
066500 900-PRINT-BORROWER-STATS.
066600
066700     MOVE SPACES TO STATRPT-LINE.
066800     MOVE "BORROWER STATISTICS" TO STATRPT-LABEL.
066900     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
067000     MOVE SPACES TO STATRPT-LINE.
067100     MOVE "  TOTAL BORROWERS. . . . . . . . . . . ."
067200         TO STATRPT-LABEL.
067300     MOVE TOTAL-BORROWER-COUNT TO STATRPT-VALUE.
067400     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
067500     MOVE SPACES TO STATRPT-LINE.
067600     MOVE "  MEMBERS. . . . . . . . . . . . . . . ."
067700         TO STATRPT-LABEL.
067800     MOVE MEMBER-COUNT TO STATRPT-VALUE.
067900     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
068000     MOVE SPACES TO STATRPT-LINE.
068100     MOVE "  LIBRARIANS . . . . . . . . . . . . . ."
068200         TO STATRPT-LABEL.
068300     MOVE LIBRARIAN-COUNT TO STATRPT-VALUE.
068400     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
068500     MOVE SPACES TO STATRPT-LINE.
068600     MOVE "  ADMINS. . . . . . . . . . . . . . . ."
068700         TO STATRPT-LABEL.
068800     MOVE ADMIN-COUNT TO STATRPT-VALUE.
068900     WRITE STATRPT-LINE-AREA FROM STATRPT-LINE.
069000     MOVE SPACES TO STATRPT-LINE-AREA.
069100     WRITE STATRPT-LINE-AREA.
069200
069300 900-EXIT.
069400     EXIT.
