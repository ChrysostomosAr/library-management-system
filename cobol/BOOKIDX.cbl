000100*****************************************************************
000200* Title..........: BOOKIDX - Book Master Index Build
000300* Programmer.....: R. Okafor
000400* Date...........: 6-02-87
000500* Installation...: CIRCULATION SYSTEMS GROUP
000600* Program Desc...: Stages the sequential book master produced by
000700*                  BOOKMAINT into an indexed file keyed by
000800*                  BOOK-ID so that LOANPROC can READ/REWRITE the
000900*                  copy-count fields at random during checkout
001000*                  and return processing.
001100* File Desc......: Sole source member for this program.
001200*****************************************************************
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. BOOKIDX.
001700 AUTHOR. R. OKAFOR.
001800 INSTALLATION. CIRCULATION SYSTEMS GROUP.
001900 DATE-WRITTEN. 06-02-1987.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - LIBRARY SYSTEMS INTERNAL USE ONLY.
002200
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 06-02-87  RJO  ORIG     INITIAL WRITE FOR CIRCULATION CONVERSION
002700* 09-21-87  RJO  ORIG     ALPHA REDEFINES ADDED FOR KEY ON DISPLAY
002800* 01-14-91  LMH  WO-0432  REBUILD COUNT ADDED TO RUN LOG
002900* 06-02-93  TPK  WO-0495  WRITE ERROR COUNT SPLIT OUT OF REBUILD
003000* 08-15-94  LMH  WO-0552  CONFIRMED WIDTH STILL COVERS PUBLISHER
003100* 10-03-95  RJO  WO-0603  CONFIRMED YEAR-UNKNOWN BOOKS STAGE CLEAN
003200* 12-29-98  TPK  Y2K-014  DATE FIELDS REVIEWED, NO ARITHMETIC HERE
003300* 03-08-99  TPK  Y2K-014  VERIFIED 8-DIGIT DATES THROUGH ROLLOVER
003400* 07-19-01  LMH  WO-0710  UPSI-0 RERUN SWITCH REVIEWED, LEFT AS IS
003500* 04-04-06  RJO  WO-0834  REBUILD/ERROR COUNT DISPLAY WIDENED
003600*-----------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100
004200 SOURCE-COMPUTER. IBM-4341.
004300 OBJECT-COMPUTER. IBM-4341.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000*-----------------------------------------------------------------
005100* BOOKNEW is opened SEQUENTIAL/INPUT, BOOKMSTI SEQUENTIAL/
005200* OUTPUT -- this run simply restages every book onto the keyed
005300* file LOANPROC later opens RANDOM, it never reads BOOKMSTI
005400* back itself.
005500*-----------------------------------------------------------------
005600 FILE-CONTROL.
005700     SELECT BOOKNEW  ASSIGN TO BOOKNEW
005800                     FILE STATUS IS BOOKNEW-FILE-STATUS.
005900     SELECT BOOKMSTI ASSIGN TO BOOKMSTI
006000                     ORGANIZATION IS INDEXED
006100                     ACCESS IS SEQUENTIAL
006200                     RECORD KEY IS IX-BOOK-ID
006300                     FILE STATUS IS BOOKMSTI-FILE-STATUS.
006400
006500 DATA DIVISION.
006600
006700 FILE SECTION.
006800
006900 FD  BOOKNEW
007000     LABEL RECORDS ARE STANDARD.
007100
007200 01  BOOKNEW-RECORD-AREA          PIC X(166).
007300
007400 FD  BOOKMSTI
007500     LABEL RECORDS ARE STANDARD.
007600
007700 01  BOOKMSTI-RECORD-AREA.
007800     05  IX-BOOK-ID                PIC 9(09).
007900     05  FILLER                    PIC X(157).
008000
008100 01  BOOKMSTI-RECORD-AREA-R REDEFINES BOOKMSTI-RECORD-AREA.
008200     05  IX-BOOK-ID-ALPHA          PIC X(09).
008300     05  FILLER                    PIC X(157).
008400
008500 WORKING-STORAGE SECTION.
008600
008700 01  FILE-STATUS-FIELDS.
008800     05  BOOKNEW-FILE-STATUS       PIC X(02).
008900     05  BOOKMSTI-FILE-STATUS      PIC X(02).
009000
009100 01  SWITCHES.
009200     05  BOOKNEW-EOF-SWITCH        PIC X VALUE "N".
009300         88  BOOKNEW-EOF                 VALUE "Y".
009400
009500* Run totals displayed at STOP RUN -- REBUILD-COUNT confirms the
009600* index was staged in full, ERROR-COUNT flags any book that
009700* failed to write (duplicate key or full index) for operator
009800* follow-up the next business day.
009900 77  REBUILD-COUNT               PIC S9(07) COMP VALUE ZERO.
010000 77  ERROR-COUNT                 PIC S9(07) COMP VALUE ZERO.
010100
010200 01  BOOK-MASTER-RECORD.
010300     05  BK-BOOK-ID               PIC 9(09).
010400     05  BK-TITLE                 PIC X(40).
010500     05  BK-AUTHOR                PIC X(30).
010600     05  BK-ISBN                  PIC X(17).
010700     05  BK-ISBN-R REDEFINES BK-ISBN.
010800         10  BK-ISBN-PREFIX       PIC X(03).
010900         10  BK-ISBN-BODY         PIC X(14).
011000     05  BK-PUBLISHER.
011100         10  BK-PUBLISHER-NAME    PIC X(29).
011200         10  FILLER               PIC X(01).
011300     05  BK-PUBLISHED-YEAR        PIC 9(04).
011400     05  BK-CATEGORY              PIC X(20).
011500     05  BK-TOTAL-COPIES          PIC 9(04).
011600     05  BK-AVAILABLE-COPIES      PIC 9(04).
011700     05  BK-CREATED-DATE          PIC 9(08).
011800     05  BK-CREATED-DATE-R REDEFINES BK-CREATED-DATE.
011900         10  BK-CREATED-CCYY      PIC 9(04).
012000         10  BK-CREATED-MM        PIC 9(02).
012100         10  BK-CREATED-DD        PIC 9(02).
012200
012300 PROCEDURE DIVISION.
012400
012500*****************************************************************
012600* Opens the sequential new-book-master produced by BOOKMAINT for
012700* input and the BOOKMSTI indexed file for output, then stages
012800* every record across, counting successes and write errors.
012900*****************************************************************
013000 000-BUILD-BOOK-INDEX-FILE.
013100
013200     OPEN INPUT  BOOKNEW
013300          OUTPUT BOOKMSTI.
013400     PERFORM 100-STAGE-BOOK-RECORD THRU 100-EXIT
013500         UNTIL BOOKNEW-EOF.
013600     DISPLAY "BOOKIDX - RECORDS STAGED: " REBUILD-COUNT.
013700     DISPLAY "BOOKIDX - WRITE ERRORS  : " ERROR-COUNT.
013800     CLOSE BOOKNEW
013900           BOOKMSTI.
014000     STOP RUN.
014100
014200*****************************************************************
014300* Reads one book-master record from the sequential file and, if
014400* not at end, writes it to the indexed file.
014500*****************************************************************
014600 100-STAGE-BOOK-RECORD.
014700
014800     PERFORM 110-READ-SEQUENTIAL-BOOK THRU 110-EXIT.
014900     IF NOT BOOKNEW-EOF
015000         PERFORM 120-WRITE-INDEXED-BOOK THRU 120-EXIT.
015100
015200 100-EXIT.
015300     EXIT.
015400
015500*****************************************************************
015600* Reads the next sequential book master record.
015700*****************************************************************
015800 110-READ-SEQUENTIAL-BOOK.
015900
016000     READ BOOKNEW INTO BOOK-MASTER-RECORD
016100         AT END
016200             SET BOOKNEW-EOF TO TRUE.
016300
016400 110-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* Writes the current book master record to the indexed file,
016900* keyed by BOOK-ID.  A duplicate or full-index condition is
017000* logged but does not stop the run.
017100*****************************************************************
017200 120-WRITE-INDEXED-BOOK.
017300
017400     MOVE BK-BOOK-ID TO IX-BOOK-ID.
017500     WRITE BOOKMSTI-RECORD-AREA FROM BOOK-MASTER-RECORD
017600         INVALID KEY
017700             DISPLAY "BOOKIDX - WRITE ERROR ON BOOKMSTI, ID "
017800                 IX-BOOK-ID
017900             ADD 1 TO ERROR-COUNT.
018000     IF BOOKMSTI-FILE-STATUS = "00"
018100         ADD 1 TO REBUILD-COUNT.
018200
018300 120-EXIT.
018400     EXIT.
