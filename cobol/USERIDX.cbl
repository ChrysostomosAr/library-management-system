000100*****************************************************************
000200* Title..........: USERIDX - Borrower Master Index Build
000300* Programmer.....: R. Okafor
000400* Date...........: 6-02-87
000500* Installation...: CIRCULATION SYSTEMS GROUP
000600* Program Desc...: Stages the sequential borrower master
000700*                  produced by BORRMAINT into an indexed file
000800*                  keyed by USER-ID so that LOANPROC can read
000900*                  borrower eligibility at random during
001000*                  checkout processing.
001100* File Desc......: Sole source member for this program.
001200*****************************************************************
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. USERIDX.
001700 AUTHOR. R. OKAFOR.
001800 INSTALLATION. CIRCULATION SYSTEMS GROUP.
001900 DATE-WRITTEN. 06-02-1987.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - LIBRARY SYSTEMS INTERNAL USE ONLY.
002200
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 06-02-87  RJO  ORIG     INITIAL WRITE FOR CIRCULATION CONVERSION
002700* 09-21-87  RJO  ORIG     ALPHA REDEFINES ADDED FOR KEY ON DISPLAY
002800* 01-14-91  LMH  WO-0432  REBUILD COUNT ADDED TO RUN LOG
002900* 06-02-93  TPK  WO-0495  WRITE ERROR COUNT SPLIT OUT OF REBUILD
003000* 08-15-94  LMH  WO-0552  CONFIRMED WIDTH STILL COVERS USERNAME
003100* 10-03-95  RJO  WO-0603  CONFIRMED INACTIVE BORROWERS STAGE CLEAN
003200* 12-29-98  TPK  Y2K-014  DATE FIELDS REVIEWED, NO ARITHMETIC HERE
003300* 03-08-99  TPK  Y2K-014  VERIFIED 8-DIGIT DATES THROUGH ROLLOVER
003400* 07-19-01  LMH  WO-0710  UPSI-0 RERUN SWITCH REVIEWED, LEFT AS IS
003500* 09-12-04  RJO  WO-0782  REBUILD/ERROR COUNT DISPLAY WIDENED
003600*-----------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100
004200 SOURCE-COMPUTER. IBM-4341.
004300 OBJECT-COMPUTER. IBM-4341.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000*-----------------------------------------------------------------
005100* USERNEW is opened SEQUENTIAL/INPUT, USERMSTI SEQUENTIAL/
005200* OUTPUT -- this run simply restages every borrower onto the
005300* keyed file LOANPROC later opens RANDOM, it never reads
005400* USERMSTI back itself.
005500*-----------------------------------------------------------------
005600 FILE-CONTROL.
005700     SELECT USERNEW  ASSIGN TO USERNEW
005800                     FILE STATUS IS USERNEW-FILE-STATUS.
005900     SELECT USERMSTI ASSIGN TO USERMSTI
006000                     ORGANIZATION IS INDEXED
006100                     ACCESS IS SEQUENTIAL
006200                     RECORD KEY IS IX-USER-ID
006300                     FILE STATUS IS USERMSTI-FILE-STATUS.
006400
006500 DATA DIVISION.
006600
006700 FILE SECTION.
006800
006900 FD  USERNEW
007000     LABEL RECORDS ARE STANDARD.
007100
007200 01  USERNEW-RECORD-AREA          PIC X(119).
007300
007400 FD  USERMSTI
007500     LABEL RECORDS ARE STANDARD.
007600
007700 01  USERMSTI-RECORD-AREA.
007800     05  IX-USER-ID                PIC 9(09).
007900     05  FILLER                    PIC X(110).
008000
008100 01  USERMSTI-RECORD-AREA-R REDEFINES USERMSTI-RECORD-AREA.
008200     05  IX-USER-ID-ALPHA           PIC X(09).
008300     05  FILLER                     PIC X(110).
008400
008500 WORKING-STORAGE SECTION.
008600
008700 01  FILE-STATUS-FIELDS.
008800     05  USERNEW-FILE-STATUS        PIC X(02).
008900     05  USERMSTI-FILE-STATUS       PIC X(02).
009000
009100 01  SWITCHES.
009200     05  USERNEW-EOF-SWITCH         PIC X VALUE "N".
009300         88  USERNEW-EOF                  VALUE "Y".
009400
009500* Run totals displayed at STOP RUN -- REBUILD-COUNT confirms the
009600* index was staged in full, ERROR-COUNT flags any borrower that
009700* failed to write (duplicate key or full index) for operator
009800* follow-up the next business day.
009900 77  REBUILD-COUNT               PIC S9(07) COMP VALUE ZERO.
010000 77  ERROR-COUNT                 PIC S9(07) COMP VALUE ZERO.
010100
010200 01  USER-MASTER-RECORD.
010300     05  UR-USER-ID               PIC 9(09).
010400     05  UR-USER-ID-R REDEFINES UR-USER-ID PIC X(09).
010500     05  UR-USERNAME              PIC X(20).
010600     05  UR-EMAIL                 PIC X(40).
010700     05  UR-FIRST-NAME            PIC X(20).
010800     05  UR-LAST-NAME.
010900         10  UR-LAST-NAME-TEXT    PIC X(19).
011000         10  FILLER               PIC X(01).
011100     05  UR-ROLE                  PIC X(01).
011200     05  UR-ACTIVE-FLAG           PIC X(01).
011300     05  UR-CREATED-DATE          PIC 9(08).
011400     05  UR-CREATED-DATE-R REDEFINES UR-CREATED-DATE.
011500         10  UR-CREATED-CCYY      PIC 9(04).
011600         10  UR-CREATED-MM        PIC 9(02).
011700         10  UR-CREATED-DD        PIC 9(02).
011800
011900 PROCEDURE DIVISION.
012000
012100*****************************************************************
012200* Opens the sequential new-borrower-master produced by BORRMAINT
012300* for input and the USERMSTI indexed file for output, then
012400* stages every record across, counting successes and write
012500* errors.
012600*****************************************************************
012700 000-BUILD-USER-INDEX-FILE.
012800
012900     OPEN INPUT  USERNEW
013000          OUTPUT USERMSTI.
013100     PERFORM 100-STAGE-USER-RECORD THRU 100-EXIT
013200         UNTIL USERNEW-EOF.
013300     DISPLAY "USERIDX - RECORDS STAGED: " REBUILD-COUNT.
013400     DISPLAY "USERIDX - WRITE ERRORS  : " ERROR-COUNT.
013500     CLOSE USERNEW
013600           USERMSTI.
013700     STOP RUN.
013800
013900*****************************************************************
014000* Reads one borrower-master record from the sequential file and,
014100* if not at end, writes it to the indexed file.
014200*****************************************************************
014300 100-STAGE-USER-RECORD.
014400
014500     PERFORM 110-READ-SEQUENTIAL-USER THRU 110-EXIT.
014600     IF NOT USERNEW-EOF
014700         PERFORM 120-WRITE-INDEXED-USER THRU 120-EXIT.
014800
014900 100-EXIT.
015000     EXIT.
015100
015200*****************************************************************
015300* Reads the next sequential borrower master record.
015400*****************************************************************
015500 110-READ-SEQUENTIAL-USER.
015600
015700     READ USERNEW INTO USER-MASTER-RECORD
015800         AT END
015900             SET USERNEW-EOF TO TRUE.
016000
016100 110-EXIT.
016200     EXIT.
016300
016400*****************************************************************
016500* Writes the current borrower master record to the indexed
016600* file, keyed by USER-ID.  A duplicate or full-index condition
016700* is logged but does not stop the run.
016800*****************************************************************
016900 120-WRITE-INDEXED-USER.
017000
017100     MOVE UR-USER-ID TO IX-USER-ID.
017200     WRITE USERMSTI-RECORD-AREA FROM USER-MASTER-RECORD
017300         INVALID KEY
017400             DISPLAY "USERIDX - WRITE ERROR ON USERMSTI, ID "
017500                 IX-USER-ID
017600             ADD 1 TO ERROR-COUNT.
017700     IF USERMSTI-FILE-STATUS = "00"
017800         ADD 1 TO REBUILD-COUNT.
017900
018000 120-EXIT.
018100     EXIT.
